000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DAILY-SEARCH-VOLUME-OBSERVATION.
000300 AUTHOR. T. FALK.
000400 INSTALLATION. EQUITY RESEARCH SYSTEMS - BATCH DEVELOPMENT.
000500 DATE WRITTEN. 09/22/1990.
000600 DATE COMPILED. 09/22/1990.
000700 SECURITY. EQUITY RESEARCH DESK - INTERNAL USE ONLY.
000800*
000900*------------------------------------------------------------------
001000* SAR.DOBS  -  DAILY SEARCH-INTEREST / TRADE-VOLUME OBSERVATION
001100*   ONE RECORD PER STOCK PER TRADING DAY.  RECORDS ARRIVE
001200*   GROUPED BY STOCK-ID WITH OBS-DATE ASCENDING WITHIN A GROUP -
001300*   INPUT TO THE SEARCH/VOLUME CORRELATION ANALYZER (SAR.CORR).
001400*   THIS MEMBER IS THE LAYOUT RECORD OF REFERENCE FOR THE FIELD -
001500*   CARRYING ORDER; SAR-CORR INLINES THE SAME FIELDS IN ITS OWN
001600*   FD RATHER THAN COPYING THIS MEMBER.
001700*------------------------------------------------------------------
001800*
001900*------------------------------------------------------------------
002000* 09/22/90  T.FALK  ORIGINAL LAYOUT - REQ SAR-0009.
002100* 01/08/99  KLM  CENTURY-DATE EXPANSION OF OBS-YYYY-DATE FROM A
002200*                   2-DIGIT TO A 4-DIGIT YEAR AHEAD OF Y2K
002300*                   CUTOVER - REQ ERD-0310.
002400* 03/14/02  KLM  DROPPED THE TRAILING 1-BYTE RESERVE POSITION -
002500*                   FILE-LAYOUT AUDIT FOUND THE RECORD ONE BYTE
002600*                   LONGER THAN THE 33-BYTE STANDARD - REQ
002700*                   SAR-0009.
002800* 09/22/12  KLM  CONFIRMED TO SAR-CORR'S MAINTAINER THAT THIS
002900*                   MEMBER'S FIELD ORDER (STOCK-ID, OBS-DATE,
003000*                   SEARCH-INTEREST, TRADE-VOLUME) IS THE SAME
003100*                   ORDER SAR-CORR INLINES IN ITS OWN FD - REQ
003200*                   SAR-0009.
003300* 06/30/22  DJT  ADDED THE FIELD-PURPOSE BANNER BELOW, TO SAVE
003400*                   THE NEXT MAINTAINER A TRIP OVER TO SAR.CORR
003500*                   TO FIND OUT WHAT EACH FIELD FEEDS - REQ
003600*                   SAR-0038.
003700*------------------------------------------------------------------
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200*    THIS MEMBER NEVER PRINTS, BUT C01 IS CARRIED HERE THE SAME
004300*    AS EVERY OTHER MEMBER IN THE SAR SUITE SO A PRINT FILE CAN
004400*    BE ADDED LATER WITHOUT A SPECIAL-NAMES RETROFIT.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT DAILY-OBSERVATION-RECORD ASSIGN TO "FNAME".
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  DAILY-OBSERVATION-RECORD.
005400 01  DAILY-OBSERVATION-RECORD.
005500*    STOCK-ID/OBS-DATE IDENTIFY THE ROW AND DRIVE THE CONTROL
005600*    BREAK AND ASCENDING-WITHIN-GROUP SEQUENCE IN SAR-CORR.
005700*    SEARCH-INTEREST AND TRADE-VOLUME ARE THE PAIRED X/Y SERIES
005800*    1200-ACCUMULATE-OBSERVATION FOLDS INTO THE SAME-DAY AND
005900*    LAG-1 PEARSON SUMS - RULES 1/2/3.
006000     05  STOCK-ID                          PIC X(10).
006100     05  OBS-DATE.
006200         10  OBS-YYYY-DATE                 PIC 9(4).
006300         10  OBS-MM-DATE                   PIC 9(2).
006400         10  OBS-DD-DATE                   PIC 9(2).
006500     05  SEARCH-INTEREST                   PIC 9(3).
006600     05  TRADE-VOLUME                      PIC 9(12).
006700*
006800 WORKING-STORAGE SECTION.
006900 PROCEDURE DIVISION.
007000     STOP RUN.
