000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCORING-WEIGHT-PARAMETER.
000300 AUTHOR. R. BRENNEMAN.
000400 INSTALLATION. EQUITY RESEARCH SYSTEMS - BATCH DEVELOPMENT.
000500 DATE WRITTEN. 07/14/1987.
000600 DATE COMPILED. 07/14/1987.
000700 SECURITY. EQUITY RESEARCH DESK - INTERNAL USE ONLY.
000800*
000900*------------------------------------------------------------------
001000* SAR.WCFG  -  SCORING WEIGHT PARAMETER RECORD
001100*   ONE RECORD PER RUN.  TEN WEIGHTING FACTORS, PE THRU
001200*   TECHNICALS, USED BY THE ALLOCATION RATER (SAR.RATE) TO
001300*   COMBINE THE TEN 0-100 PARAMETER SCORES INTO A SINGLE
001400*   WEIGHTED TOTAL SCORE.  WEIGHTS MUST SUM TO 1.0000 (+/- .00001).
001500*   THIS MEMBER IS THE LAYOUT RECORD OF REFERENCE FOR THE FIELD -
001600*   CARRYING ORDER; SAR-RATE INLINES THE SAME FIELDS IN ITS OWN
001700*   FD RATHER THAN COPYING THIS MEMBER.
001800*------------------------------------------------------------------
001900*
002000*------------------------------------------------------------------
002100* 07/14/87  RBB  ORIGINAL LAYOUT - REQ SAR-0001.
002200* 02/03/89  RBB  ADDED TRAILING RESERVE AREA - REQ SAR-0014.
002300* 08/11/91  RBB  DROPPED THE 89 RESERVE AREA - NEVER TAKEN UP,
002400*                   AND THE AUDITOR'S FILE-LAYOUT REVIEW FLAGGED
002500*                   THE RECORD AS LONGER THAN THE 50-BYTE
002600*                   STANDARD - REQ SAR-0019.
002700* 01/08/99  KLM  CENTURY-DATE REVIEW OF THIS MEMBER - NO DATE
002800*                   FIELDS PRESENT, NO CHANGE REQUIRED - REQ
002900*                   ERD-0310.
003000* 03/11/05  KLM  CONFIRMED WITH THE RESEARCH DESK THAT ALL TEN
003100*                   WEIGHT FIELDS REMAIN PIC 9V9(4) AND IN THE
003200*                   SAME PE-THRU-TECHNICAL ORDER SAR-RATE
003300*                   EXPECTS - NO STRUCTURAL CHANGE, LOGGED FOR
003400*                   THE FILE-LAYOUT AUDIT TRAIL - REQ SAR-0019.
003500* 06/30/22  DJT  ADDED THE FIELD-GROUPING BANNER BELOW, TO SAVE
003600*                   THE NEXT MAINTAINER A TRIP OVER TO SAR.RATE
003700*                   TO FIND OUT WHICH SCORE-* RULE EACH WEIGHT
003800*                   PAIRS WITH - REQ SAR-0038.
003900*------------------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400*    THIS MEMBER NEVER PRINTS, BUT C01 IS CARRIED HERE THE SAME
004500*    AS EVERY OTHER MEMBER IN THE SAR SUITE SO A PRINT FILE CAN
004600*    BE ADDED LATER WITHOUT A SPECIAL-NAMES RETROFIT.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT WEIGHT-CONFIG-RECORD ASSIGN TO "FNAME".
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  WEIGHT-CONFIG-RECORD.
005600 01  WEIGHT-CONFIG-RECORD.
005700*    EACH WGT-* FIELD PAIRS BY NAME WITH THE SCORE-* PARAMETER
005800*    IT WEIGHTS IN SAR-RATE'S 2400-WEIGHT-AND-RATE - RULE 10.
005900*    THE FIELD ORDER BELOW IS FIXED; SAR-RATE'S WS-WT-ENTRY
006000*    TABLE IS LOADED BY SUBSCRIPT, NOT BY NAME, SO REORDERING
006100*    THESE TEN FIELDS WOULD SILENTLY MISPAIR EVERY WEIGHT.
006200     05  WGT-PE-WEIGHT                     PIC 9V9(4).
006300     05  WGT-PEG-WEIGHT                    PIC 9V9(4).
006400     05  WGT-DE-WEIGHT                     PIC 9V9(4).
006500     05  WGT-GROWTH-WEIGHT                 PIC 9V9(4).
006600     05  WGT-CONSISTENCY-WEIGHT            PIC 9V9(4).
006700     05  WGT-HOLDINGS-WEIGHT               PIC 9V9(4).
006800     05  WGT-DELTA-WEIGHT                  PIC 9V9(4).
006900     05  WGT-CAPEX-WEIGHT                  PIC 9V9(4).
007000     05  WGT-RSI-WEIGHT                    PIC 9V9(4).
007100     05  WGT-TECHNICAL-WEIGHT              PIC 9V9(4).
007200*
007300 WORKING-STORAGE SECTION.
007400 PROCEDURE DIVISION.
007500     STOP RUN.
