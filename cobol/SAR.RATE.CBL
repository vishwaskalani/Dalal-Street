000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SAR-RATE.
000300 AUTHOR. R. BRENNEMAN.
000400 INSTALLATION. EQUITY RESEARCH SYSTEMS - BATCH DEVELOPMENT.
000500 DATE WRITTEN. 03/02/1987.
000600 DATE COMPILED. 03/02/1987.
000700 SECURITY. EQUITY RESEARCH DESK - INTERNAL USE ONLY.
000800*
000900*------------------------------------------------------------------
001000* SAR-RATE  -  STOCK ALLOCATION RATING ENGINE
001100*   SCORES EACH CANDIDATE STOCK ON TEN FUNDAMENTAL, TECHNICAL AND
001200*   QUALITATIVE PARAMETERS (0-100 EACH), COMBINES THE SCORES UNDER
001300*   THE CONFIGURED WEIGHT SET INTO A SINGLE WEIGHTED TOTAL, AND
001400*   CONVERTS THE TOTAL INTO A RECOMMENDED PORTFOLIO POSITION SIZE
001500*   OF 5.00 - 10.00 PERCENT WITH A TEXTUAL RECOMMENDATION BAND.
001600*   PRODUCES THE COLUMNAR ALLOCATION REPORT WITH CONTROL TOTALS.
001700*------------------------------------------------------------------
001800*
001900*------------------------------------------------------------------
002000* 03/02/87  RBB  ORIGINAL PROGRAM - FUNDAMENTALS-ONLY RATER, FIVE
002100*                 PARAMETERS (PE, PEG, D/E, GROWTH, CONSISTENCY),
002200*                 FIXED EQUAL WEIGHTING, NO PRINTED REPORT - REQ
002300*                 ERD-0114.
002400* 11/18/88  RBB  ADDED RSI AND CAPEX-PLANS RATING PARAMETERS - REQ
002500*                 ERD-0159.
002600* 05/06/91  T.FALK  ADDED PROMOTER/FII/DII HOLDINGS AND QOQ DELTA
002700*                 PARAMETERS, WEIGHTED-TOTAL SCORING REPLACES FIXED
002800*                 EQUAL WEIGHTING - REQ ERD-0203.
002900* 09/14/93  T.FALK  ADDED TECHNICAL-SIGNAL PARAMETER AND COLUMNAR
003000*                 ALLOCATION REPORT (RPT-DETAIL-LINE) - REQ ERD-0240.
003100* 01/08/99  KLM  CENTURY-DATE EXPANSION OF RUN-DATE STAMP TO 4-DIGIT
003200*                 YEAR AHEAD OF Y2K CUTOVER - REQ ERD-0310.
003300* 07/14/11  RSB  EXTERNALIZED THE TEN SCORING WEIGHTS TO THE NEW
003400*                 WEIGHT CONFIGURATION RECORD (SAR.WCFG) IN PLACE OF
003500*                 THE HARD-CODED TABLE - REQ SAR-0001.
003600* 11/09/13  DJT  ADDED PROMOTER/FII/DII DELTA FIELDS TO THE STOCK
003700*                 PARAMETER RECORD AND THE HOLDINGS-DELTA SCORE - REQ
003800*                 SAR-0022.
003900* 04/02/15  DJT  REJECTED-RECORD COUNT AND ERROR LINE ADDED TO THE
004000*                 ALLOCATION REPORT; BAD CONSISTENCY/CAPEX RATINGS
004100*                 AND UNKNOWN TECHNICAL-SIGNAL CODES NO LONGER ABEND
004200*                 THE RUN - REQ SAR-0031.
004300* 02/11/19  KLM  ADDED THE UPSI-0 RERUN SWITCH SO A SAME-DAY
004400*                 RERUN NO LONGER BURNS A FRESH FORM FEED ON THE
004500*                 DESK'S PRE-PRINTED STOCK - REQ ERD-0310.
004600* 06/30/22  DJT  RECOMMENDATION BAND NOW TESTS THE ROUNDED
004700*                 DET-FINAL-METRIC INSTEAD OF THE RAW 4-DECIMAL
004800*                 WORK FIELD - A RAW FIGURE OF 8.9960 WAS MISSING
004900*                 THE 9.00 AGGRESSIVE-BUY CUTOFF IT ROUNDS UP TO
005000*                 - REQ SAR-0038.
005100*------------------------------------------------------------------
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS VALID-TECH-SIGNAL IS 'S' 'N' 'R'
005800     UPSI-0 ON STATUS IS SAR-RERUN-ON
005900            OFF STATUS IS SAR-RERUN-OFF.
006000*
006100* THE THREE FILES BELOW ARE ALL LINE SEQUENTIAL - THE RESEARCH
006200* DESK RUNS THIS JOB OFF THE SAME FLAT EXTRACT FILES THE DAILY
006300* DATA-MART FEED DROPS, NOT A DATABASE, SO A STATUS-CHECKING
006400* READ/WRITE IS ENOUGH; THERE IS NO RECORD LOCKING TO WORRY
006500* ABOUT ON A SINGLE-STREAM BATCH JOB.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800* SARWCFG - TODAY'S SCORING WEIGHT SET, ONE RECORD, REQUIRED.
006900     SELECT WEIGHT-CONFIG-FILE ASSIGN TO SARWCFG
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-WEIGHT-CONFIG-FILE.
007200* SARSTKP - THE CANDIDATE STOCK LIST, ONE RECORD PER TICKER,
007300* READ IN FILE ORDER UNTIL END OF FILE.
007400     SELECT STOCK-PARM-FILE ASSIGN TO SARSTKP
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-STOCK-PARM-FILE.
007700* SARALOC - THE PRINTED ALLOCATION REPORT, OPENED OUTPUT FRESH
007800* EACH RUN (NO EXTEND) - THIS DESK REPRINTS RATHER THAN APPENDS.
007900     SELECT ALLOC-RPT-FILE ASSIGN TO SARALOC
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-ALLOC-RPT-FILE.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500* WEIGHT-CONFIG-RECORD CARRIES THE TEN SCORING WEIGHTS IN THE
008600* FIXED PE/PEG/DE/GROWTH/CONSISTENCY/HOLDINGS/DELTA/CAPEX/RSI/
008700* TECHNICAL ORDER THAT 2400-WEIGHT-AND-RATE PAIRS AGAINST THE
008800* SCORE TABLE BY SUBSCRIPT - REQ SAR-0001.  NO FILLER ON THIS
008900* RECORD; A FILE-LAYOUT AUDIT FLAGGED THE OLD 5-BYTE RESERVE
009000* AREA AS DEAD SPACE AND IT WAS DROPPED.
009100 FD  WEIGHT-CONFIG-FILE.
009200 01  WEIGHT-CONFIG-RECORD.
009300     05  WGT-PE-WEIGHT                     PIC 9V9(4).
009400     05  WGT-PEG-WEIGHT                    PIC 9V9(4).
009500     05  WGT-DE-WEIGHT                     PIC 9V9(4).
009600     05  WGT-GROWTH-WEIGHT                 PIC 9V9(4).
009700     05  WGT-CONSISTENCY-WEIGHT            PIC 9V9(4).
009800     05  WGT-HOLDINGS-WEIGHT               PIC 9V9(4).
009900     05  WGT-DELTA-WEIGHT                  PIC 9V9(4).
010000     05  WGT-CAPEX-WEIGHT                  PIC 9V9(4).
010100     05  WGT-RSI-WEIGHT                    PIC 9V9(4).
010200     05  WGT-TECHNICAL-WEIGHT              PIC 9V9(4).
010300*
010400* STOCK-PARM-RECORD IS THE RAW CANDIDATE FEED - THE TEN RATIO
010500* AND RATING FIELDS 2300-SCORE-STOCK'S NINE CHILD PARAGRAPHS
010600* SCORE, PLUS THE PROMOTER/FII/DII HOLDING AND DELTA FIELDS
010700* ADDED UNDER REQ SAR-0022.  CONSISTENCY-RATING, CAPEX-RATING
010800* AND TECHNICAL-SIGNAL ARE EDITED BY 2200 BEFORE ANY SCORE IS
010900* TAKEN FROM THIS RECORD - SEE 2200-EDIT-STOCK-RECORD BELOW.
011000 FD  STOCK-PARM-FILE.
011100 01  STOCK-PARM-RECORD.
011200*    KEY AND IDENTIFYING FIELDS.
011300     05  STOCK-ID                          PIC X(10).
011400     05  STOCK-NAME                        PIC X(20).
011500*    RULE 1 PAIR - STOCK-PE IS SCORED AGAINST INDUSTRY-PE IN
011600*    2310-SCORE-PE, NOT AGAINST A FIXED CUTOFF OF ITS OWN.
011700     05  STOCK-PE                          PIC S9(4)V9(2).
011800     05  INDUSTRY-PE                       PIC S9(4)V9(2).
011900*    RULE 2 - PEG-RATIO, SCORED STANDALONE (NO INDUSTRY PEG ON
012000*    THIS RECORD).  RULE 3 - RSI, ARRIVES PRE-COMPUTED.
012100     05  PEG-RATIO                         PIC S9(2)V9(2).
012200     05  RSI                               PIC 9(3)V9(2).
012300*    RULE 4 - DEBT-TO-EQUITY.  RULE 5 - YEAR-OVER-YEAR PROFIT
012400*    GROWTH PERCENTAGE, CAN GO NEGATIVE ON A SHRINKING COMPANY.
012500     05  DE-RATIO                          PIC S9(2)V9(2).
012600     05  PROFIT-GROWTH                     PIC S9(3)V9(2).
012700*    RULE 6 - ANALYST 1-5 RATINGS, EDITED FOR RANGE BY 2200
012800*    BEFORE ANY SCORE IS TAKEN FROM EITHER ONE.
012900     05  CONSISTENCY-RATING                PIC 9(1).
013000*    RULE 7 - COMBINED PROMOTER/FII/DII HOLDING PERCENTAGES,
013100*    SUMMED BY 2370-SCORE-HOLDINGS INTO ONE COMBINED FIGURE.
013200     05  PROMOTER-HOLDING                  PIC 9(3)V9(2).
013300     05  FII-HOLDING                       PIC 9(3)V9(2).
013400     05  DII-HOLDING                       PIC 9(3)V9(2).
013500*    RULE 8 - QUARTER-OVER-QUARTER CHANGE IN EACH OF THE THREE
013600*    HOLDING FIELDS ABOVE, WEIGHTED 2.0/1.5/1.0 BY
013700*    2380-SCORE-DELTA - REQ SAR-0022.
013800     05  PROMOTER-DELTA                    PIC S9(2)V9(2).
013900     05  FII-DELTA                         PIC S9(2)V9(2).
014000     05  DII-DELTA                         PIC S9(2)V9(2).
014100*    RULE 6, SECOND HALF - CAPEX-RATING IS THE SAME 1-5 SHAPE
014200*    AS CONSISTENCY-RATING ABOVE.  RULE 9 - TECHNICAL-SIGNAL.
014300     05  CAPEX-RATING                      PIC 9(1).
014400     05  TECHNICAL-SIGNAL                  PIC X(1).
014500         88  TECHNICAL-NEAR-SUPPORT       VALUE 'S'.
014600         88  TECHNICAL-NO-SIGNAL          VALUE 'N'.
014700         88  TECHNICAL-NEAR-RESISTANCE    VALUE 'R'.
014800     05  FILLER                            PIC X(10).
014900*
015000* ALLOC-RPT-RECORD IS A BLANK 132-COLUMN PRINT SLOT - THE REAL
015100* COLUMNAR LAYOUT LIVES IN THE WORKING-STORAGE PRINT LINES
015200* BELOW AND IS MOVED IN BY THE WRITE ... FROM VERBS, THE SAME
015300* WAY THE SHOP HAS ALWAYS HANDLED PRINT FILES ON THIS DESK.
015400 FD  ALLOC-RPT-FILE.
015500 01  ALLOC-RPT-RECORD.
015600     05  FILLER                     PIC X(132).
015700*
015800 WORKING-STORAGE SECTION.
015900* THE TWO EDIT SWITCHES BELOW GATE THE TWO PLACES THIS PROGRAM
016000* CAN REFUSE TO PRODUCE NORMAL OUTPUT - A BAD WEIGHT SET ABORTS
016100* THE WHOLE RUN (NO REPORT AT ALL), A BAD STOCK RECORD ONLY
016200* SKIPS THAT ONE STOCK (THE REPORT STILL RUNS) - REQ SAR-0031.
016300* FILE STATUS AND CONTROL SWITCHES.
016400 77  FS-WEIGHT-CONFIG-FILE          PIC 9(02) VALUE ZERO.
016500 77  FS-STOCK-PARM-FILE             PIC 9(02) VALUE ZERO.
016600 77  FS-ALLOC-RPT-FILE              PIC 9(02) VALUE ZERO.
016700 01  WS-STOCK-EOF-SWITCH            PIC X(01) VALUE 'N'.
016800     88  WS-STOCK-EOF-YES                     VALUE 'Y'.
016900*
017000* WEIGHTS START OUT ASSUMED GOOD; 1000-VALIDATE-WEIGHTS FLIPS
017100* THE SWITCH BELOW TO 'N' ONLY WHEN THE WEIGHT-CONFIG RECORD
017200* IS MISSING OR THE TEN WEIGHTS FAIL TO SUM TO 1.0.
017300 01  WS-WEIGHT-VALID-SWITCH         PIC X(01) VALUE 'Y'.
017400     88  WS-WEIGHTS-ARE-VALID                 VALUE 'Y'.
017500     88  WS-WEIGHTS-ARE-INVALID               VALUE 'N'.
017600 01  WS-EDIT-VALID-SWITCH           PIC X(01) VALUE 'Y'.
017700     88  WS-STOCK-EDIT-OK                     VALUE 'Y'.
017800     88  WS-STOCK-EDIT-BAD                    VALUE 'N'.
017900*
018000* RUN CONTROL COUNTS - REQ SAR-0031.
018100 77  WS-RECORDS-READ                PIC 9(05) COMP VALUE ZERO.
018200 77  WS-RECORDS-RATED               PIC 9(05) COMP VALUE ZERO.
018300 77  WS-RECORDS-REJECTED            PIC 9(05) COMP VALUE ZERO.
018400 77  WS-WT-SUBSCRIPT                PIC 9(02) COMP VALUE ZERO.
018500 77  WS-SC-SUBSCRIPT                PIC 9(02) COMP VALUE ZERO.
018600 77  WS-SUM-FINAL-METRIC            PIC 9(07)V9(04) COMP VALUE ZERO.
018700 77  WS-AVERAGE-METRIC              PIC 9(02)V9(02) VALUE ZERO.
018800*
018900* RUN-DATE STAMP - REQ ERD-0310.  WS-RUN-DATE-NUM IS ACCEPTED
019000* STRAIGHT FROM THE SYSTEM CLOCK IN 0100-OPEN-FILES, THEN THE
019100* CCYY/MM/DD REDEFINE BELOW LETS THE MM AND DD PIECES BE
019200* REARRANGED INTO WS-RUN-DATE-EDIT FOR THE REPORT HEADING
019300* WITHOUT A SEPARATE SET OF ACCEPT STATEMENTS.
019400 01  WS-RUN-DATE-AREA.
019500     05  WS-RUN-DATE-NUM            PIC 9(08).
019600     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUM.
019700         10  WS-RUN-DATE-CCYY       PIC 9(04).
019800         10  WS-RUN-DATE-MM         PIC 9(02).
019900         10  WS-RUN-DATE-DD         PIC 9(02).
020000 77  WS-RUN-DATE-EDIT               PIC 99/99/9999.
020100*
020200* WEIGHT CONFIGURATION WORKING AREA - REQ SAR-0001.  THE
020300* WT-ENTRY TABLE REDEFINES THE NAMED WEIGHTS SO 1000-VALIDATE-
020400* WEIGHTS CAN SUM THEM BY SUBSCRIPT.  THE TEN NAMED FIELDS
020500* BELOW ARE READ STRAIGHT OFF SARWCFG IN THIS EXACT ORDER - NO
020600* CODE EVER ADDRESSES THEM BY NAME AFTER THE READ, ONLY BY
020700* SUBSCRIPT THROUGH THE REDEFINE, SO THE ORDER HERE MUST MATCH
020800* WS-SCORE-AREA'S ORDER BELOW POSITION FOR POSITION.
020900 01  WS-WEIGHT-AREA.
021000     05  WS-WEIGHT-FIELDS.
021100         10  WS-WT-PE               PIC 9V9(4).
021200         10  WS-WT-PEG              PIC 9V9(4).
021300         10  WS-WT-DE               PIC 9V9(4).
021400         10  WS-WT-GROWTH           PIC 9V9(4).
021500         10  WS-WT-CONSISTENCY      PIC 9V9(4).
021600         10  WS-WT-HOLDINGS         PIC 9V9(4).
021700         10  WS-WT-DELTA            PIC 9V9(4).
021800         10  WS-WT-CAPEX            PIC 9V9(4).
021900         10  WS-WT-RSI              PIC 9V9(4).
022000         10  WS-WT-TECHNICAL        PIC 9V9(4).
022100     05  WS-WEIGHT-TABLE REDEFINES WS-WEIGHT-FIELDS.
022200         10  WS-WT-ENTRY OCCURS 10 TIMES
022300                                    PIC 9V9(4).
022400*
022500* WS-WEIGHT-TOTAL ACCUMULATES THE SUM OF ALL TEN TABLE ENTRIES;
022600* WS-WEIGHT-DIFFERENCE IS THAT SUM LESS 1.0, SIGNED, SO THE
022700* TOLERANCE TEST IN 1000-VALIDATE-WEIGHTS CAN CATCH BOTH AN
022800* OVER-WEIGHT AND AN UNDER-WEIGHT SET WITH ONE COMPARISON PAIR.
022900 77  WS-WEIGHT-TOTAL                PIC 9V9(05) VALUE ZERO.
023000 77  WS-WEIGHT-TOLERANCE            PIC 9V9(05) VALUE 0.00001.
023100 77  WS-WEIGHT-DIFFERENCE           PIC S9V9(05) VALUE ZERO.
023200*
023300* PER-STOCK SCORE WORKING AREA - REQ SAR-0001/SAR-0022.  THE
023400* SC-ENTRY TABLE REDEFINES THE NAMED SCORES, IN THE SAME
023500* ORDER AS THE WEIGHT TABLE, SO 2400-WEIGHT-AND-RATE CAN
023600* PAIR SCORE(I) WITH WEIGHT(I) BY SUBSCRIPT.
023700 01  WS-SCORE-AREA.
023800     05  WS-SCORE-FIELDS.
023900         10  WS-SC-PE               PIC 9(03)V9(04).
024000         10  WS-SC-PEG              PIC 9(03)V9(04).
024100         10  WS-SC-DE               PIC 9(03)V9(04).
024200         10  WS-SC-GROWTH           PIC 9(03)V9(04).
024300         10  WS-SC-CONSISTENCY      PIC 9(03)V9(04).
024400         10  WS-SC-HOLDINGS         PIC 9(03)V9(04).
024500         10  WS-SC-DELTA            PIC 9(03)V9(04).
024600         10  WS-SC-CAPEX            PIC 9(03)V9(04).
024700         10  WS-SC-RSI              PIC 9(03)V9(04).
024800         10  WS-SC-TECHNICAL        PIC 9(03)V9(04).
024900     05  WS-SCORE-TABLE REDEFINES WS-SCORE-FIELDS.
025000         10  WS-SC-ENTRY OCCURS 10 TIMES
025100                                    PIC 9(03)V9(04).
025200*
025300* SCORING INTERMEDIATE FIELDS - ONE WORK AREA PER PARAGRAPH THAT
025400* NEEDS ONE, ALL CARRIED AT 4 DECIMAL PLACES SO THE WEIGHTED-
025500* TOTAL ARITHMETIC IN 2400-WEIGHT-AND-RATE DOES NOT LOSE
025600* PRECISION BEFORE THE REPORT FIELDS ARE ROUNDED IN 2600.
025700 77  WS-PE-RATIO                    PIC 9(03)V9(04) VALUE ZERO.
025800 77  WS-HOLDINGS-TOTAL              PIC 9(03)V9(02) VALUE ZERO.
025900 77  WS-DELTA-WEIGHTED              PIC S9(03)V9(02) VALUE ZERO.
026000 77  WS-TOTAL-SCORE-RAW             PIC 9(03)V9(04) VALUE ZERO.
026100 77  WS-FINAL-METRIC-RAW            PIC 9(02)V9(04) VALUE ZERO.
026200*
026300* PRINT LINE LAYOUTS - REQ ERD-0240/SAR-0031.  HEADING-LINE-1
026400* CARRIES THE TITLE AND TODAY'S RUN-DATE, HEADING-LINE-2 THE
026500* COLUMN CAPTIONS - BOTH ARE WRITTEN ONCE BY 0100-OPEN-FILES
026600* BEFORE THE FIRST STOCK RECORD IS READ.
026700 01  RPT-HEADING-LINE-1.
026800     05  FILLER                     PIC X(45) VALUE SPACES.
026900     05  FILLER                     PIC X(32)
027000                 VALUE 'STOCK ALLOCATION RATING REPORT'.
027100     05  FILLER                     PIC X(44) VALUE SPACES.
027200     05  HDG1-RUN-DATE              PIC X(10) VALUE SPACES.
027300     05  FILLER                     PIC X(01) VALUE SPACES.
027400 01  RPT-HEADING-LINE-2.
027500     05  FILLER                     PIC X(02) VALUE SPACES.
027600     05  FILLER                     PIC X(10) VALUE 'STOCK-ID'.
027700     05  FILLER                     PIC X(21) VALUE 'STOCK NAME'.
027800     05  FILLER                     PIC X(07) VALUE '  PE'.
027900     05  FILLER                     PIC X(07) VALUE ' PEG'.
028000     05  FILLER                     PIC X(07) VALUE ' RSI'.
028100     05  FILLER                     PIC X(07) VALUE ' D/E'.
028200     05  FILLER                     PIC X(07) VALUE 'GROWTH'.
028300     05  FILLER                     PIC X(07) VALUE 'CONS'.
028400     05  FILLER                     PIC X(07) VALUE 'HOLD'.
028500     05  FILLER                     PIC X(07) VALUE 'DELTA'.
028600     05  FILLER                     PIC X(07) VALUE 'CAPEX'.
028700     05  FILLER                     PIC X(07) VALUE 'TECH'.
028800     05  FILLER                     PIC X(07) VALUE 'TOTAL'.
028900     05  FILLER                     PIC X(06) VALUE 'ALLOC%'.
029000     05  FILLER                     PIC X(15) VALUE 'RECOMMENDATION'.
029100     05  FILLER                     PIC X(01) VALUE SPACES.
029200*
029300* RPT-DETAIL-LINE CARRIES ONE RATED STOCK - THE TEN SCORES IN
029400* THE SAME PE/PEG/RSI/D-E/GROWTH/CONS/HOLD/DELTA/CAPEX/TECH
029500* ORDER AS THE HEADING CAPTIONS ABOVE, THEN DET-TOTAL-SCORE,
029600* DET-FINAL-METRIC AND DET-BAND FROM 2400/2500 - REQ SAR-0038.
029700 01  RPT-DETAIL-LINE.
029800     05  FILLER                            PIC X(01).
029900     05  DET-STOCK-ID                      PIC X(10).
030000     05  FILLER                            PIC X(01).
030100     05  DET-STOCK-NAME                    PIC X(20).
030200     05  FILLER                            PIC X(01).
030300     05  DET-SCORE-PE                      PIC ZZ9.99.
030400     05  FILLER                            PIC X(01).
030500     05  DET-SCORE-PEG                     PIC ZZ9.99.
030600     05  FILLER                            PIC X(01).
030700     05  DET-SCORE-RSI                     PIC ZZ9.99.
030800     05  FILLER                            PIC X(01).
030900     05  DET-SCORE-DE                      PIC ZZ9.99.
031000     05  FILLER                            PIC X(01).
031100     05  DET-SCORE-GROWTH                  PIC ZZ9.99.
031200     05  FILLER                            PIC X(01).
031300     05  DET-SCORE-CONS                    PIC ZZ9.99.
031400     05  FILLER                            PIC X(01).
031500     05  DET-SCORE-HOLD                    PIC ZZ9.99.
031600     05  FILLER                            PIC X(01).
031700     05  DET-SCORE-DELTA                   PIC ZZ9.99.
031800     05  FILLER                            PIC X(01).
031900     05  DET-SCORE-CAPEX                   PIC ZZ9.99.
032000     05  FILLER                            PIC X(01).
032100     05  DET-SCORE-TECH                    PIC ZZ9.99.
032200     05  FILLER                            PIC X(01).
032300     05  DET-TOTAL-SCORE                   PIC ZZ9.99.
032400     05  FILLER                            PIC X(01).
032500     05  DET-FINAL-METRIC                  PIC Z9.99.
032600     05  FILLER                            PIC X(01).
032700     05  DET-BAND                          PIC X(15).
032800     05  FILLER                            PIC X(01).
032900*
033000* RPT-ERROR-LINE IS THE ONLY OUTPUT 2900-WRITE-ERROR-LINE
033100* PRODUCES FOR A RECORD 2200 REJECTED - STOCK-ID AND THE
033200* REASON TEXT ONLY, NO SCORE COLUMNS - REQ SAR-0031.
033300 01  RPT-ERROR-LINE.
033400     05  FILLER                     PIC X(01) VALUE SPACES.
033500     05  ERR-STOCK-ID               PIC X(10) VALUE SPACES.
033600     05  FILLER                     PIC X(02) VALUE SPACES.
033700     05  FILLER                     PIC X(09) VALUE '*** REJ -'.
033800     05  FILLER                     PIC X(01) VALUE SPACES.
033900     05  ERR-REASON                 PIC X(40) VALUE SPACES.
034000     05  FILLER                     PIC X(69) VALUE SPACES.
034100*
034200* FOUR SEPARATE TOTAL-LINE GROUPS, NOT ONE - EACH PRINTS ON
034300* ITS OWN LINE OF THE CONTROL-TOTAL BLOCK 3000-WRITE-TOTALS
034400* BUILDS AFTER THE LAST STOCK IS RATED - REQ SAR-0031.
034500 01  RPT-TOTAL-LINE-1.
034600     05  FILLER                     PIC X(01) VALUE SPACES.
034700     05  FILLER                     PIC X(20) VALUE 'STOCKS READ . . . .'.
034800     05  TOT-RECORDS-READ           PIC ZZ,ZZ9 VALUE ZERO.
034900     05  FILLER                     PIC X(105) VALUE SPACES.
035000 01  RPT-TOTAL-LINE-2.
035100     05  FILLER                     PIC X(01) VALUE SPACES.
035200     05  FILLER                     PIC X(20) VALUE 'STOCKS RATED  . . .'.
035300     05  TOT-RECORDS-RATED          PIC ZZ,ZZ9 VALUE ZERO.
035400     05  FILLER                     PIC X(105) VALUE SPACES.
035500 01  RPT-TOTAL-LINE-3.
035600     05  FILLER                     PIC X(01) VALUE SPACES.
035700     05  FILLER                     PIC X(20) VALUE 'STOCKS REJECTED . .'.
035800     05  TOT-RECORDS-REJECTED       PIC ZZ,ZZ9 VALUE ZERO.
035900     05  FILLER                     PIC X(105) VALUE SPACES.
036000 01  RPT-TOTAL-LINE-4.
036100     05  FILLER                     PIC X(01) VALUE SPACES.
036200     05  FILLER                PIC X(20) VALUE 'AVERAGE ALLOCATION .'.
036300     05  TOT-AVERAGE-METRIC         PIC Z9.99 VALUE ZERO.
036400     05  FILLER                     PIC X(01) VALUE '%'.
036500     05  FILLER                     PIC X(105) VALUE SPACES.
036600*
036700* WEIGHT VALIDATION ABORT MESSAGE - DISPLAYED TO THE OPERATOR
036800* CONSOLE, NOT PRINTED ON THE REPORT, SINCE 0000-MAINLINE
036900* NEVER OPENS THE REPORT'S DETAIL SECTION WHEN THE WEIGHTS
037000* FAIL - THERE IS NOTHING ON SARALOC TO ATTACH IT TO.
037100 01  WS-ABORT-MESSAGE.
037200     05  FILLER                     PIC X(01) VALUE SPACES.
037300     05  FILLER                     PIC X(58) VALUE
037400         '*** SAR-RATE ABEND - SCORING WEIGHTS DO NOT SUM'.
037500     05  FILLER                     PIC X(09) VALUE ' TO 1.0 -'.
037600     05  FILLER                     PIC X(64) VALUE SPACES.
037700 77  WS-ABORT-TOTAL-EDIT            PIC 9.9(05).
037800*
037900 PROCEDURE DIVISION.
038000*
038100*--------------------------------------------------------------
038200* PROGRAMMER'S NOTE, CARRIED FORWARD FROM THE 1991 REWRITE -
038300* EVERY PERFORM BELOW IS OUT-OF-LINE WITH AN EXPLICIT THRU
038400* RANGE; THIS DESK DOES NOT WRITE INLINE PERFORM ... END-
038500* PERFORM LOOPS.  LOOP CONTROL ON A TABLE (THE WEIGHT SUM AND
038600* THE WEIGHTED-SCORE ADD) IS ALWAYS A PERFORM ... VARYING OVER
038700* AN OUT-OF-LINE PARAGRAPH, NEVER AN INLINE LOOP, SO A FUTURE
038800* DIAGNOSTIC ROUTINE CAN CALL THE SAME PARAGRAPH ONE SUBSCRIPT
038900* AT A TIME WITHOUT DUPLICATING ARITHMETIC.  EOF AND REJECT
039000* CONDITIONS ARE SIGNALLED THROUGH 88-LEVEL SWITCHES, NEVER BY
039100* TESTING A FILE STATUS CODE DIRECTLY IN THE MAIN LOGIC.
039200*--------------------------------------------------------------
039300*--------------------------------------------------------------
039400* 0000-MAINLINE IS THE WHOLE RUN IN FIVE STEPS - OPEN, VALIDATE
039500* THE WEIGHT SET, RATE EVERY STOCK ON THE INPUT FILE, PRINT THE
039600* CONTROL TOTALS AND CLOSE.  THE STOCK LOOP AND THE TOTALS LINE
039700* ARE SKIPPED ENTIRELY WHEN THE WEIGHTS FAIL VALIDATION - WE DO
039800* NOT WANT A PARTIAL, MIS-WEIGHTED REPORT IN ANALYSTS' HANDS -
039900* REQ SAR-0001.
040000*--------------------------------------------------------------
040100 0000-MAINLINE.
040200     PERFORM 0100-OPEN-FILES
040300        THRU 0100-OPEN-FILES-EXIT
040400     PERFORM 1000-VALIDATE-WEIGHTS
040500        THRU 1000-VALIDATE-WEIGHTS-EXIT
040600     IF WS-WEIGHTS-ARE-VALID
040700        PERFORM 2000-PROCESS-STOCK-FILE
040800           THRU 2000-PROCESS-STOCK-FILE-EXIT
040900        PERFORM 3000-WRITE-TOTALS
041000           THRU 3000-WRITE-TOTALS-EXIT
041100     END-IF
041200     PERFORM 0900-CLOSE-FILES
041300        THRU 0900-CLOSE-FILES-EXIT
041400     STOP RUN.
041500*
041600* 0100-OPEN-FILES STAMPS THE HEADING WITH TODAY'S DATE, OPENS
041700* ALL THREE FILES AND WRITES BOTH HEADING LINES BEFORE THE
041800* FIRST STOCK IS READ.  RUN-DATE IS PULLED FROM THE SYSTEM
041900* CLOCK, NOT FROM A CONTROL CARD - THIS DESK NEVER BACK-DATES
042000* AN ALLOCATION RUN - REQ ERD-0310.
042100* UPSI-0 ON (SAR-RERUN-ON) MEANS THIS IS A SAME-DAY RERUN -
042200* SUPPRESS THE PAGE EJECT SO THE RERUN LISTING APPENDS TO
042300* THE ORIGINAL RUN'S PAPER INSTEAD OF WASTING A PAGE.  OPERATOR
042400* SETS UPSI-0 ON THE JCL CARD FOR THE SECOND AND LATER RUNS OF
042500* THE DAY.
042600 0100-OPEN-FILES.
042700     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
042800     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-EDIT (1:2)
042900     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-EDIT (4:2)
043000     MOVE WS-RUN-DATE-CCYY TO WS-RUN-DATE-EDIT (7:4)
043100     MOVE WS-RUN-DATE-EDIT TO HDG1-RUN-DATE
043200     OPEN INPUT WEIGHT-CONFIG-FILE
043300     OPEN INPUT STOCK-PARM-FILE
043400     OPEN OUTPUT ALLOC-RPT-FILE
043500     IF SAR-RERUN-ON
043600         WRITE ALLOC-RPT-RECORD FROM RPT-HEADING-LINE-1
043700             AFTER ADVANCING 1 LINE
043800     ELSE
043900         WRITE ALLOC-RPT-RECORD FROM RPT-HEADING-LINE-1
044000             AFTER ADVANCING TOP-OF-FORM
044100     END-IF
044200     WRITE ALLOC-RPT-RECORD FROM RPT-HEADING-LINE-2
044300         AFTER ADVANCING 2 LINES.
044400 0100-OPEN-FILES-EXIT.
044500     EXIT.
044600*
044700* 0900-CLOSE-FILES IS PERFORMED ON EVERY PATH OUT OF THE
044800* MAINLINE, WHETHER OR NOT THE WEIGHTS VALIDATED, SO THE THREE
044900* FILES ARE ALWAYS CLOSED CLEAN FOR THE OPERATOR.
045000 0900-CLOSE-FILES.
045100     CLOSE WEIGHT-CONFIG-FILE
045200     CLOSE STOCK-PARM-FILE
045300     CLOSE ALLOC-RPT-FILE.
045400 0900-CLOSE-FILES-EXIT.
045500     EXIT.
045600*
045700* STEP 1 - WEIGHTS MUST SUM TO 1.0 WITHIN TOLERANCE .00001,
045800* OR THE RUN ABORTS BEFORE ANY STOCK IS PROCESSED - REQ
045900* SAR-0001.  THE TOLERANCE EXISTS BECAUSE THE WEIGHT SET IS
046000* MAINTAINED BY HAND ON THE RESEARCH DESK'S SPREADSHEET AND
046100* ROUNDING ON THE LAST DECIMAL IS EXPECTED, NOT AN ERROR.  A
046200* MISSING WEIGHT-CONFIG RECORD IS TREATED THE SAME AS A BAD
046300* SUM - NO STOCK IS SCORED UNDER AN UNDEFINED WEIGHTING.
046400 1000-VALIDATE-WEIGHTS.
046500     READ WEIGHT-CONFIG-FILE RECORD INTO WS-WEIGHT-FIELDS
046600         AT END
046700             SET WS-WEIGHTS-ARE-INVALID TO TRUE
046800             DISPLAY '*** SAR-RATE ABEND - NO WEIGHT CONFIG RECORD'
046900             GO TO 1000-VALIDATE-WEIGHTS-EXIT
047000     END-READ
047100     MOVE ZERO TO WS-WEIGHT-TOTAL
047200     PERFORM 1050-SUM-ONE-WEIGHT
047300        THRU 1050-SUM-ONE-WEIGHT-EXIT
047400        VARYING WS-WT-SUBSCRIPT FROM 1 BY 1
047500        UNTIL WS-WT-SUBSCRIPT > 10
047600     COMPUTE WS-WEIGHT-DIFFERENCE =
047700         WS-WEIGHT-TOTAL - 1.00000
047800     IF WS-WEIGHT-DIFFERENCE > WS-WEIGHT-TOLERANCE
047900        OR WS-WEIGHT-DIFFERENCE < (0 - WS-WEIGHT-TOLERANCE)
048000         SET WS-WEIGHTS-ARE-INVALID TO TRUE
048100         MOVE WS-WEIGHT-TOTAL TO WS-ABORT-TOTAL-EDIT
048200         DISPLAY WS-ABORT-MESSAGE
048300         DISPLAY '*** WEIGHTS SUM TO ' WS-ABORT-TOTAL-EDIT
048400     END-IF.
048500 1000-VALIDATE-WEIGHTS-EXIT.
048600     EXIT.
048700*
048800* 1050-SUM-ONE-WEIGHT IS PERFORMED ONCE PER TABLE ENTRY BY THE
048900* VARYING CLAUSE IN 1000-VALIDATE-WEIGHTS - OUT-OF-LINE, NOT AN
049000* INLINE PERFORM, SO THE SAME PARAGRAPH COULD BE CALLED FROM A
049100* FUTURE DIAGNOSTIC DISPLAY ROUTINE WITHOUT DUPLICATING THE ADD.
049200 1050-SUM-ONE-WEIGHT.
049300     ADD WS-WT-ENTRY (WS-WT-SUBSCRIPT) TO WS-WEIGHT-TOTAL.
049400 1050-SUM-ONE-WEIGHT-EXIT.
049500     EXIT.
049600*
049700* STEP 2 - READ EACH STOCK PARAMETER RECORD IN FILE ORDER,
049800* UNSORTED, UNTIL END OF FILE - REQ SAR-0001.  THE DESK TRIED
049900* SORTING BY TICKER IN AN EARLIER DRAFT OF THIS STEP AND GAVE
050000* IT UP - THE ALLOCATION REPORT IS READ IN FILE ORDER ANYWAY,
050100* SO A SORT WOULD ONLY HAVE COST CPU WITHOUT CHANGING THE
050200* OUTPUT.
050300 2000-PROCESS-STOCK-FILE.
050400     PERFORM 2100-READ-STOCK-RECORD
050500        THRU 2100-READ-STOCK-RECORD-EXIT
050600     PERFORM 2200-EDIT-STOCK-RECORD
050700        THRU 2990-WRITE-OUTPUT-LINE-EXIT
050800        UNTIL WS-STOCK-EOF-YES.
050900 2000-PROCESS-STOCK-FILE-EXIT.
051000     EXIT.
051100*
051200* 2100-READ-STOCK-RECORD IS THE ONLY PLACE THE STOCK FILE IS
051300* READ - BOTH THE PRIMING READ OUT OF 2000-PROCESS-STOCK-FILE
051400* AND EVERY SUBSEQUENT READ AT THE BOTTOM OF 2200-EDIT-STOCK-
051500* RECORD COME THROUGH HERE, SO WS-RECORDS-READ IS ALWAYS RIGHT.
051600 2100-READ-STOCK-RECORD.
051700     READ STOCK-PARM-FILE RECORD
051800         AT END
051900             SET WS-STOCK-EOF-YES TO TRUE
052000         NOT AT END
052100             ADD 1 TO WS-RECORDS-READ
052200     END-READ.
052300 2100-READ-STOCK-RECORD-EXIT.
052400     EXIT.
052500*
052600* STEP 2A - RULE 13 - CONSISTENCY-RATING AND CAPEX-RATING MUST
052700* BE 1-5; TECHNICAL-SIGNAL MUST BE S, N OR R.  A BAD RECORD IS
052800* REJECTED AND COUNTED, NO SCORES ARE PRODUCED FOR IT - REQ
052900* SAR-0031.  BEFORE THIS REQUEST AN OUT-OF-RANGE RATING ABENDED
053000* THE WHOLE RUN MIDWAY THROUGH THE FILE - ONE BAD CARD COULD
053100* COST THE DESK A FULL REPRINT.  ALL THREE EDITS ARE CHECKED
053200* EVEN AFTER AN EARLIER ONE FAILS, SO ERR-REASON ENDS UP
053300* HOLDING WHICHEVER CONDITION FAILED LAST - THAT IS WHY THERE
053400* IS NO GO-TO OUT OF THE FIRST FAILING IF.
053500 2200-EDIT-STOCK-RECORD.
053600     SET WS-STOCK-EDIT-OK TO TRUE
053700     MOVE SPACES TO ERR-REASON
053800     IF CONSISTENCY-RATING < 1 OR CONSISTENCY-RATING > 5
053900         SET WS-STOCK-EDIT-BAD TO TRUE
054000         MOVE 'CONSISTENCY-RATING NOT IN RANGE 1-5' TO ERR-REASON
054100     END-IF
054200     IF CAPEX-RATING < 1 OR CAPEX-RATING > 5
054300         SET WS-STOCK-EDIT-BAD TO TRUE
054400         MOVE 'CAPEX-RATING NOT IN RANGE 1-5' TO ERR-REASON
054500     END-IF
054600     IF TECHNICAL-SIGNAL IS NOT VALID-TECH-SIGNAL
054700         SET WS-STOCK-EDIT-BAD TO TRUE
054800         MOVE 'TECHNICAL-SIGNAL NOT S, N OR R' TO ERR-REASON
054900     END-IF
055000     IF WS-STOCK-EDIT-OK
055100         PERFORM 2300-SCORE-STOCK THRU 2300-SCORE-STOCK-EXIT
055200         PERFORM 2400-WEIGHT-AND-RATE
055300            THRU 2400-WEIGHT-AND-RATE-EXIT
055400         PERFORM 2500-BAND-RECOMMENDATION
055500            THRU 2500-BAND-RECOMMENDATION-EXIT
055600         PERFORM 2600-WRITE-DETAIL-LINE
055700            THRU 2600-WRITE-DETAIL-LINE-EXIT
055800     ELSE
055900         PERFORM 2900-WRITE-ERROR-LINE
056000            THRU 2900-WRITE-ERROR-LINE-EXIT
056100     END-IF
056200     PERFORM 2100-READ-STOCK-RECORD
056300        THRU 2100-READ-STOCK-RECORD-EXIT.
056400 2990-WRITE-OUTPUT-LINE-EXIT.
056500     EXIT.
056600*
056700* THE EXIT PARAGRAPH ABOVE IS NAMED 2990, NOT 2200-EDIT-STOCK-
056800* RECORD-EXIT, BECAUSE 2200 FALLS THROUGH INTO THE SCORING,
056900* WEIGHTING AND PRINT PARAGRAPHS RATHER THAN RETURNING RIGHT
057000* AWAY - THE THRU RANGE ON THE CALLING PERFORM IN
057100* 2000-PROCESS-STOCK-FILE HAS TO COVER ALL OF IT.
057200* RULES 1-9 - TEN 0-100 PARAMETER SCORES.  ALL INTERPOLATIONS
057300* ARE LINEAR; INTERMEDIATE ARITHMETIC CARRIES 4 DECIMALS.  EACH
057400* OF THE NINE CHILD PARAGRAPHS BELOW OWNS EXACTLY ONE SCORE SO
057500* A FUTURE CHANGE TO ONE PARAMETER'S CURVE TOUCHES ONLY ITS OWN
057600* PARAGRAPH - REQ SAR-0001.
057700 2300-SCORE-STOCK.
057800     PERFORM 2310-SCORE-PE THRU 2310-SCORE-PE-EXIT
057900     PERFORM 2320-SCORE-PEG THRU 2320-SCORE-PEG-EXIT
058000     PERFORM 2330-SCORE-RSI THRU 2330-SCORE-RSI-EXIT
058100     PERFORM 2340-SCORE-DE THRU 2340-SCORE-DE-EXIT
058200     PERFORM 2350-SCORE-GROWTH THRU 2350-SCORE-GROWTH-EXIT
058300     PERFORM 2360-SCORE-HUMAN-RATINGS
058400        THRU 2360-SCORE-HUMAN-RATINGS-EXIT
058500     PERFORM 2370-SCORE-HOLDINGS THRU 2370-SCORE-HOLDINGS-EXIT
058600     PERFORM 2380-SCORE-DELTA THRU 2380-SCORE-DELTA-EXIT
058700     PERFORM 2390-SCORE-TECHNICAL
058800        THRU 2390-SCORE-TECHNICAL-EXIT.
058900 2300-SCORE-STOCK-EXIT.
059000     EXIT.
059100*
059200* RULE 1 - PE RATIO RELATIVE TO INDUSTRY.  A STOCK-PE OR
059300* INDUSTRY-PE OF ZERO OR NEGATIVE MEANS THE COMPANY EARNED
059400* NOTHING (OR LOST MONEY) THIS PERIOD, AND THE RATIO IS
059500* MEANINGLESS - SCORE IT ZERO RATHER THAN DIVIDE BY A BAD
059600* DENOMINATOR.  OTHERWISE A RATIO AT OR BELOW 0.7 (CHEAP
059700* RELATIVE TO PEERS) SCORES A FULL 100, AT OR ABOVE 2.0
059800* (EXPENSIVE) SCORES ZERO, AND THE BAND IN BETWEEN
059900* INTERPOLATES LINEARLY.
060000 2310-SCORE-PE.
060100     IF STOCK-PE NOT > ZERO OR INDUSTRY-PE NOT > ZERO
060200         MOVE ZERO TO WS-SC-PE
060300     ELSE
060400         COMPUTE WS-PE-RATIO ROUNDED =
060500             STOCK-PE / INDUSTRY-PE
060600         IF WS-PE-RATIO <= 0.7
060700             MOVE 100 TO WS-SC-PE
060800         ELSE IF WS-PE-RATIO >= 2.0
060900             MOVE ZERO TO WS-SC-PE
061000         ELSE
061100             COMPUTE WS-SC-PE ROUNDED =
061200                 100 * (2.0 - WS-PE-RATIO) / 1.3
061300         END-IF
061400     END-IF.
061500 2310-SCORE-PE-EXIT.
061600     EXIT.
061700*
061800* RULE 2 - PEG RATIO.  SAME SHAPE AS THE PE SCORE BUT THE
061900* RATIO COMES STRAIGHT OFF THE STOCK-PARM RECORD - THERE IS NO
062000* INDUSTRY-PEG ON FILE TO DIVIDE BY.  0.8 AND BELOW IS A FULL
062100* 100, 2.0 AND ABOVE IS ZERO.
062200 2320-SCORE-PEG.
062300     IF PEG-RATIO NOT > ZERO
062400         MOVE ZERO TO WS-SC-PEG
062500     ELSE IF PEG-RATIO <= 0.8
062600         MOVE 100 TO WS-SC-PEG
062700     ELSE IF PEG-RATIO >= 2.0
062800         MOVE ZERO TO WS-SC-PEG
062900     ELSE
063000         COMPUTE WS-SC-PEG ROUNDED =
063100             100 * (2.0 - PEG-RATIO) / 1.2
063200     END-IF.
063300 2320-SCORE-PEG-EXIT.
063400     EXIT.
063500*
063600* RULE 3 - RELATIVE STRENGTH INDEX.  THIS IS THE ONE SCORE
063700* THAT RUNS BACKWARD FROM THE OTHERS - A LOW RSI (OVERSOLD,
063800* <= 30) IS THE BUY SIGNAL AND SCORES 100, A HIGH RSI
063900* (OVERBOUGHT, >= 70) SCORES ZERO.  RSI ARRIVES ON THE STOCK-
064000* PARM RECORD ALREADY COMPUTED BY THE UPSTREAM TECHNICALS FEED
064100* - THIS PROGRAM DOES NOT CALCULATE IT.
064200 2330-SCORE-RSI.
064300     IF RSI <= 30
064400         MOVE 100 TO WS-SC-RSI
064500     ELSE IF RSI >= 70
064600         MOVE ZERO TO WS-SC-RSI
064700     ELSE
064800         COMPUTE WS-SC-RSI ROUNDED =
064900             100 * (70 - RSI) / 40
065000     END-IF.
065100 2330-SCORE-RSI-EXIT.
065200     EXIT.
065300*
065400* RULE 4 - DEBT-TO-EQUITY.  LOWER IS BETTER, SO THE SHAPE
065500* MATCHES PE AND PEG - 0.1 AND BELOW SCORES A FULL 100 (THE
065600* DESK CONSIDERS ANYTHING BELOW THAT ESSENTIALLY DEBT-FREE),
065700* 2.0 AND ABOVE SCORES ZERO.
065800 2340-SCORE-DE.
065900     IF DE-RATIO <= 0.1
066000         MOVE 100 TO WS-SC-DE
066100     ELSE IF DE-RATIO >= 2.0
066200         MOVE ZERO TO WS-SC-DE
066300     ELSE
066400         COMPUTE WS-SC-DE ROUNDED =
066500             100 * (2.0 - DE-RATIO) / 1.9
066600     END-IF.
066700 2340-SCORE-DE-EXIT.
066800     EXIT.
066900*
067000* RULE 5 - PROFIT GROWTH, YEAR OVER YEAR.  25 PERCENT OR
067100* BETTER IS A FULL 100; A FLAT OR SHRINKING PROFIT LINE SCORES
067200* ZERO; THE BAND IN BETWEEN IS A STRAIGHT LINE THROUGH THE
067300* ORIGIN, NOT AN OFFSET INTERPOLATION LIKE THE RATIO SCORES
067400* ABOVE.
067500 2350-SCORE-GROWTH.
067600     IF PROFIT-GROWTH >= 25
067700         MOVE 100 TO WS-SC-GROWTH
067800     ELSE IF PROFIT-GROWTH NOT > ZERO
067900         MOVE ZERO TO WS-SC-GROWTH
068000     ELSE
068100         COMPUTE WS-SC-GROWTH ROUNDED =
068200             100 * PROFIT-GROWTH / 25
068300     END-IF.
068400 2350-SCORE-GROWTH-EXIT.
068500     EXIT.
068600*
068700* RULE 6 - CONSISTENCY AND CAPEX ARE EACH SCORED THE SAME WAY,
068800* (RATING - 1) * 25; BOTH ALREADY EDITED 1-5 BY 2200.  THESE
068900* TWO ARE THE ONLY SCORES DRIVEN OFF A 1-5 ANALYST RATING
069000* INSTEAD OF A MEASURED FINANCIAL RATIO - RATING 1 IS THE
069100* WORST CASE AND FLOORS AT ZERO, RATING 5 IS THE BEST CASE AND
069200* CAPS AT 100, WITH EVEN 25-POINT STEPS BETWEEN - REQ SAR-0001.
069300 2360-SCORE-HUMAN-RATINGS.
069400     COMPUTE WS-SC-CONSISTENCY ROUNDED =
069500         (CONSISTENCY-RATING - 1) * 25
069600     COMPUTE WS-SC-CAPEX ROUNDED =
069700         (CAPEX-RATING - 1) * 25.
069800 2360-SCORE-HUMAN-RATINGS-EXIT.
069900     EXIT.
070000*
070100* RULE 7 - COMBINED PROMOTER/FII/DII HOLDING PERCENTAGE.  THE
070200* THREE HOLDING FIELDS ARE SUMMED FIRST INTO WS-HOLDINGS-TOTAL
070300* BECAUSE THE BAND TEST AND THE INTERPOLATION BOTH NEED THE
070400* COMBINED FIGURE, NOT THE THREE PIECES SEPARATELY - A
070500* COMBINED HOLDING OF 80 PERCENT OR MORE (STRONG INSIDER AND
070600* INSTITUTIONAL CONFIDENCE) SCORES 100, 40 PERCENT OR LESS
070700* SCORES ZERO.
070800 2370-SCORE-HOLDINGS.
070900     COMPUTE WS-HOLDINGS-TOTAL ROUNDED =
071000         PROMOTER-HOLDING + FII-HOLDING + DII-HOLDING
071100     IF WS-HOLDINGS-TOTAL >= 80
071200         MOVE 100 TO WS-SC-HOLDINGS
071300     ELSE IF WS-HOLDINGS-TOTAL <= 40
071400         MOVE ZERO TO WS-SC-HOLDINGS
071500     ELSE
071600         COMPUTE WS-SC-HOLDINGS ROUNDED =
071700             100 * (WS-HOLDINGS-TOTAL - 40) / 40
071800     END-IF.
071900 2370-SCORE-HOLDINGS-EXIT.
072000     EXIT.
072100*
072200* RULE 8 - QUARTER-OVER-QUARTER CHANGE IN HOLDINGS.  PROMOTER
072300* MOVEMENT IS WEIGHTED HEAVIEST (2.0), FII NEXT (1.5), DII AT
072400* FACE VALUE - A PROMOTER WHO IS BUYING HIS OWN STOCK IS TAKEN
072500* AS THE STRONGEST SIGNAL OF THE THREE.  A COMBINED WEIGHTED
072600* DELTA OF +3 OR BETTER SCORES 100, -3 OR WORSE SCORES ZERO -
072700* REQ SAR-0022.
072800 2380-SCORE-DELTA.
072900     COMPUTE WS-DELTA-WEIGHTED ROUNDED =
073000         (2.0 * PROMOTER-DELTA) + (1.5 * FII-DELTA)
073100             + DII-DELTA
073200     IF WS-DELTA-WEIGHTED >= 3
073300         MOVE 100 TO WS-SC-DELTA
073400     ELSE IF WS-DELTA-WEIGHTED <= -3
073500         MOVE ZERO TO WS-SC-DELTA
073600     ELSE
073700         COMPUTE WS-SC-DELTA ROUNDED =
073800             100 * (WS-DELTA-WEIGHTED + 3) / 6
073900     END-IF.
074000 2380-SCORE-DELTA-EXIT.
074100     EXIT.
074200*
074300* RULE 9 - TECHNICAL-SIGNAL WAS ALREADY EDITED S/N/R BY 2200,
074400* SO THE OTHER CLAUSE BELOW CAN NEVER FIRE; KEPT FOR SAFETY.
074500* NEAR-SUPPORT (S) IS A BUY SIGNAL AND SCORES 100, NEAR-
074600* RESISTANCE (R) IS A SELL SIGNAL AND SCORES ZERO, NO-SIGNAL
074700* (N) IS NEUTRAL AT 50.  THE FINAL ELSE ONLY EXISTS BECAUSE
074800* THE COMPILER REQUIRES A TERMINATING CLAUSE ON THE IF CHAIN -
074900* 2200 GUARANTEES ONE OF THE THREE 88-LEVELS IS ALWAYS TRUE
075000* BY THE TIME THIS PARAGRAPH RUNS.
075100 2390-SCORE-TECHNICAL.
075200     IF TECHNICAL-NEAR-SUPPORT
075300         MOVE 100 TO WS-SC-TECHNICAL
075400     ELSE IF TECHNICAL-NO-SIGNAL
075500         MOVE 50 TO WS-SC-TECHNICAL
075600     ELSE IF TECHNICAL-NEAR-RESISTANCE
075700         MOVE ZERO TO WS-SC-TECHNICAL
075800     ELSE
075900         MOVE ZERO TO WS-SC-TECHNICAL
076000     END-IF.
076100 2390-SCORE-TECHNICAL-EXIT.
076200     EXIT.
076300*
076400* RULES 10-11 - WEIGHTED TOTAL AND FINAL ALLOCATION METRIC.
076500* WT-ENTRY(I) PAIRS WITH SC-ENTRY(I) BY SUBSCRIPT SINCE BOTH
076600* TABLES ARE BUILT IN THE SAME PE/PEG/DE/GROWTH/CONSISTENCY/
076700* HOLDINGS/DELTA/CAPEX/RSI/TECHNICAL ORDER - REQ SAR-0001.  THE
076800* FINAL METRIC MAPS THE 0-100 WEIGHTED TOTAL ONTO THE DESK'S
076900* 5.00-10.00 PERCENT POSITION-SIZE SCALE - A TOTAL OF ZERO
077000* STILL GETS A FLOOR ALLOCATION OF 5.00 PERCENT (NO STOCK THAT
077100* CLEARED 2200'S EDITS IS GIVEN ZERO POSITION), A PERFECT 100
077200* TOTAL GETS THE FULL 10.00 PERCENT CEILING.
077300 2400-WEIGHT-AND-RATE.
077400     MOVE ZERO TO WS-TOTAL-SCORE-RAW
077500     PERFORM 2410-ADD-ONE-WEIGHTED-SCORE
077600        THRU 2410-ADD-ONE-WEIGHTED-SCORE-EXIT
077700        VARYING WS-SC-SUBSCRIPT FROM 1 BY 1
077800        UNTIL WS-SC-SUBSCRIPT > 10
077900     COMPUTE DET-TOTAL-SCORE ROUNDED = WS-TOTAL-SCORE-RAW
078000     ADD 1 TO WS-RECORDS-RATED
078100     COMPUTE WS-FINAL-METRIC-RAW ROUNDED =
078200         5.0 + (WS-TOTAL-SCORE-RAW / 100 * 5.0)
078300     COMPUTE DET-FINAL-METRIC ROUNDED = WS-FINAL-METRIC-RAW
078400     ADD WS-FINAL-METRIC-RAW TO WS-SUM-FINAL-METRIC.
078500 2400-WEIGHT-AND-RATE-EXIT.
078600     EXIT.
078700*
078800* 2410-ADD-ONE-WEIGHTED-SCORE IS PERFORMED ONCE PER SUBSCRIPT
078900* BY THE VARYING CLAUSE ABOVE - OUT-OF-LINE, THE SAME PATTERN
079000* AS 1050-SUM-ONE-WEIGHT, SO A FUTURE PER-PARAMETER BREAKDOWN
079100* DISPLAY COULD CALL IT ONE SUBSCRIPT AT A TIME WITHOUT
079200* DUPLICATING THE MULTIPLY-AND-ADD.
079300 2410-ADD-ONE-WEIGHTED-SCORE.
079400     COMPUTE WS-TOTAL-SCORE-RAW ROUNDED =
079500         WS-TOTAL-SCORE-RAW +
079600         (WS-SC-ENTRY (WS-SC-SUBSCRIPT) *
079700          WS-WT-ENTRY (WS-SC-SUBSCRIPT)).
079800 2410-ADD-ONE-WEIGHTED-SCORE-EXIT.
079900     EXIT.
080000*
080100* RULE 12 - RECOMMENDATION BAND ON THE ROUNDED FINAL METRIC, NOT
080200* THE RAW 4-DECIMAL FIGURE - A RAW 8.9960 ROUNDS UP TO THE 9.00
080300* CUTOFF BUT FAILS A >= 9.00 TEST ON ITS OWN, SO THE BAND MUST
080400* TEST THE SAME DET-FINAL-METRIC VALUE 2600 PRINTS - REQ SAR-0038.
080500 2500-BAND-RECOMMENDATION.
080600     IF DET-FINAL-METRIC >= 9.00
080700         MOVE 'AGGRESSIVE BUY' TO DET-BAND
080800     ELSE IF DET-FINAL-METRIC >= 7.50
080900         MOVE 'SOLID BUY' TO DET-BAND
081000     ELSE
081100         MOVE 'CAUTIOUS BUY' TO DET-BAND
081200     END-IF.
081300 2500-BAND-RECOMMENDATION-EXIT.
081400     EXIT.
081500*
081600* 2600-WRITE-DETAIL-LINE MOVES EVERY SCORE AND THE BAND INTO
081700* RPT-DETAIL-LINE AND PRINTS IT.  EACH SCORE IS ROUNDED HALF-UP
081800* INTO ITS TWO-DECIMAL REPORT FIELD HERE, NOT EARLIER, BECAUSE
081900* THE 4-DECIMAL WORKING FIGURES IN WS-SCORE-AREA ARE STILL
082000* NEEDED AT FULL PRECISION BY 2400-WEIGHT-AND-RATE'S WEIGHTED-
082100* TOTAL ARITHMETIC - ROUNDING THEM EARLY WOULD THROW AWAY
082200* PRECISION THE TOTAL NEEDS - REQ SAR-0038.
082300 2600-WRITE-DETAIL-LINE.
082400     MOVE STOCK-ID TO DET-STOCK-ID
082500     MOVE STOCK-NAME TO DET-STOCK-NAME
082600     COMPUTE DET-SCORE-PE ROUNDED = WS-SC-PE
082700     COMPUTE DET-SCORE-PEG ROUNDED = WS-SC-PEG
082800     COMPUTE DET-SCORE-RSI ROUNDED = WS-SC-RSI
082900     COMPUTE DET-SCORE-DE ROUNDED = WS-SC-DE
083000     COMPUTE DET-SCORE-GROWTH ROUNDED = WS-SC-GROWTH
083100     COMPUTE DET-SCORE-CONS ROUNDED = WS-SC-CONSISTENCY
083200     COMPUTE DET-SCORE-HOLD ROUNDED = WS-SC-HOLDINGS
083300     COMPUTE DET-SCORE-DELTA ROUNDED = WS-SC-DELTA
083400     COMPUTE DET-SCORE-CAPEX ROUNDED = WS-SC-CAPEX
083500     COMPUTE DET-SCORE-TECH ROUNDED = WS-SC-TECHNICAL
083600     WRITE ALLOC-RPT-RECORD FROM RPT-DETAIL-LINE
083700         AFTER ADVANCING 1 LINE.
083800 2600-WRITE-DETAIL-LINE-EXIT.
083900     EXIT.
084000*
084100* 2900-WRITE-ERROR-LINE IS THE ONLY OUTPUT FOR A RECORD THAT
084200* FAILED 2200'S EDIT - NO SCORES, NO BAND, JUST THE STOCK-ID
084300* AND ERR-REASON ON A FLAGGED LINE SO THE ANALYST CAN GO BACK
084400* TO THE SOURCE FEED AND FIX THE BAD CARD - REQ SAR-0031.
084500 2900-WRITE-ERROR-LINE.
084600     MOVE STOCK-ID TO ERR-STOCK-ID
084700     WRITE ALLOC-RPT-RECORD FROM RPT-ERROR-LINE
084800         AFTER ADVANCING 1 LINE
084900     ADD 1 TO WS-RECORDS-REJECTED.
085000 2900-WRITE-ERROR-LINE-EXIT.
085100     EXIT.
085200*
085300* STEP 3 - CONTROL TOTALS, AVERAGE FINAL METRIC ROUNDED
085400* HALF-UP TO 2 DECIMALS, ZERO WHEN NO STOCKS WERE RATED.  THE
085500* DIVIDE IS GUARDED BY THE IF BELOW SO A RUN WHERE EVERY STOCK
085600* WAS REJECTED STILL PRINTS A CLEAN 0.00 INSTEAD OF ABENDING
085700* ON A DIVIDE BY ZERO - REQ SAR-0031.
085800 3000-WRITE-TOTALS.
085900     MOVE ZERO TO WS-AVERAGE-METRIC
086000     IF WS-RECORDS-RATED > ZERO
086100         COMPUTE WS-AVERAGE-METRIC ROUNDED =
086200             WS-SUM-FINAL-METRIC / WS-RECORDS-RATED
086300     END-IF
086400     MOVE WS-RECORDS-READ TO TOT-RECORDS-READ
086500     MOVE WS-RECORDS-RATED TO TOT-RECORDS-RATED
086600     MOVE WS-RECORDS-REJECTED TO TOT-RECORDS-REJECTED
086700     MOVE WS-AVERAGE-METRIC TO TOT-AVERAGE-METRIC
086800     WRITE ALLOC-RPT-RECORD FROM RPT-TOTAL-LINE-1
086900         AFTER ADVANCING 2 LINES
087000     WRITE ALLOC-RPT-RECORD FROM RPT-TOTAL-LINE-2
087100         AFTER ADVANCING 1 LINE
087200     WRITE ALLOC-RPT-RECORD FROM RPT-TOTAL-LINE-3
087300         AFTER ADVANCING 1 LINE
087400     WRITE ALLOC-RPT-RECORD FROM RPT-TOTAL-LINE-4
087500         AFTER ADVANCING 1 LINE.
087600*
087700* THE FOUR TOTAL LINES ARE WRITTEN IN A FIXED READ-COUNT, RATED-
087800* COUNT, REJECTED-COUNT, AVERAGE-METRIC ORDER EVERY RUN - THE
087900* DESK'S REVIEW COMMITTEE READS THESE FOUR NUMBERS TOP TO
088000* BOTTOM EVERY MORNING AND WOULD FLAG A REORDERED REPORT AS A
088100* PRODUCTION DEFECT EVEN THOUGH THE NUMBERS THEMSELVES WOULD
088200* STILL BE CORRECT - REQ SAR-0031.
088300 3000-WRITE-TOTALS-EXIT.
088400     EXIT.
