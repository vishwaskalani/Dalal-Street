000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STOCK-CANDIDATE-PARAMETER.
000300 AUTHOR. R. BRENNEMAN.
000400 INSTALLATION. EQUITY RESEARCH SYSTEMS - BATCH DEVELOPMENT.
000500 DATE WRITTEN. 07/14/1987.
000600 DATE COMPILED. 07/14/1987.
000700 SECURITY. EQUITY RESEARCH DESK - INTERNAL USE ONLY.
000800*
000900*------------------------------------------------------------------
001000* SAR.STKP  -  STOCK CANDIDATE PARAMETER RECORD
001100*   ONE RECORD PER CANDIDATE STOCK, UNSORTED, AS RECEIVED FROM
001200*   THE RESEARCH DESK'S FUNDAMENTAL/TECHNICAL EXTRACT.  CARRIES
001300*   THE TEN RAW PARAMETERS SCORED BY THE ALLOCATION RATER
001400*   (SAR.RATE) - VALUATION, TECHNICAL, HOLDINGS AND QUALITATIVE.
001500*   THIS MEMBER IS THE LAYOUT RECORD OF REFERENCE FOR THE FIELD -
001600*   CARRYING ORDER; SAR-RATE INLINES THE SAME FIELDS IN ITS OWN
001700*   FD RATHER THAN COPYING THIS MEMBER.
001800*------------------------------------------------------------------
001900*
002000*------------------------------------------------------------------
002100* 07/14/87  RBB  ORIGINAL LAYOUT - REQ SAR-0001.
002200* 11/09/89  RBB  ADDED PROMOTER/FII/DII DELTA FIELDS - REQ
002300*                   SAR-0022.
002400* 01/08/99  KLM  CENTURY-DATE REVIEW OF THIS MEMBER - NO DATE
002500*                   FIELDS PRESENT, NO CHANGE REQUIRED - REQ
002600*                   ERD-0310.
002700* 05/17/04  KLM  ADDED THE CAPEX-RATING AND TECHNICAL-SIGNAL
002800*                   FIELDS AT THE TAIL OF THE RECORD SO THE
002900*                   ALLOCATION RATER COULD SCORE CAPITAL
003000*                   DISCIPLINE AND CHART TREND WITHOUT A SEPARATE
003100*                   EXTRACT - REQ SAR-0001.
003200* 06/30/22  DJT  ADDED THE FIELD-GROUPING BANNER BELOW, TO SAVE
003300*                   THE NEXT MAINTAINER A TRIP OVER TO SAR.RATE
003400*                   TO FIND OUT WHICH SCORE-* RULE CONSUMES
003500*                   WHICH PARAMETER - REQ SAR-0038.
003600*------------------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100*    THIS MEMBER NEVER PRINTS, BUT C01 IS CARRIED HERE THE SAME
004200*    AS EVERY OTHER MEMBER IN THE SAR SUITE SO A PRINT FILE CAN
004300*    BE ADDED LATER WITHOUT A SPECIAL-NAMES RETROFIT.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT STOCK-PARM-RECORD ASSIGN TO "FNAME".
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  STOCK-PARM-RECORD.
005300 01  STOCK-PARM-RECORD.
005400*    STOCK-ID/STOCK-NAME ARE IDENTIFICATION ONLY, NOT SCORED.
005500*    STOCK-PE/INDUSTRY-PE FEED SCORE-PE (RULE 1); PEG-RATIO
005600*    FEEDS SCORE-PEG (RULE 2); RSI FEEDS SCORE-RSI (RULE 3);
005700*    DE-RATIO FEEDS SCORE-DE (RULE 4); PROFIT-GROWTH FEEDS
005800*    SCORE-GROWTH (RULE 5); CONSISTENCY-RATING FEEDS SCORE-
005900*    CONSISTENCY (RULE 6); THE HOLDING/DELTA TRIOS FEED SCORE-
006000*    HOLDINGS AND SCORE-DELTA (RULES 7/8); CAPEX-RATING AND
006100*    TECHNICAL-SIGNAL FEED SCORE-CAPEX AND SCORE-TECHNICAL
006200*    (RULE 9) - REQ SAR-0038.
006300     05  STOCK-ID                          PIC X(10).
006400     05  STOCK-NAME                        PIC X(20).
006500     05  STOCK-PE                          PIC S9(4)V9(2).
006600     05  INDUSTRY-PE                       PIC S9(4)V9(2).
006700     05  PEG-RATIO                         PIC S9(2)V9(2).
006800     05  RSI                               PIC 9(3)V9(2).
006900     05  DE-RATIO                          PIC S9(2)V9(2).
007000     05  PROFIT-GROWTH                     PIC S9(3)V9(2).
007100     05  CONSISTENCY-RATING                PIC 9(1).
007200     05  PROMOTER-HOLDING                  PIC 9(3)V9(2).
007300     05  FII-HOLDING                       PIC 9(3)V9(2).
007400     05  DII-HOLDING                       PIC 9(3)V9(2).
007500     05  PROMOTER-DELTA                    PIC S9(2)V9(2).
007600     05  FII-DELTA                         PIC S9(2)V9(2).
007700     05  DII-DELTA                         PIC S9(2)V9(2).
007800     05  CAPEX-RATING                      PIC 9(1).
007900     05  TECHNICAL-SIGNAL                  PIC X(1).
008000         88  TECHNICAL-NEAR-SUPPORT        VALUE 'S'.
008100         88  TECHNICAL-NO-SIGNAL           VALUE 'N'.
008200         88  TECHNICAL-NEAR-RESISTANCE     VALUE 'R'.
008300     05  FILLER                            PIC X(10).
008400*
008500 WORKING-STORAGE SECTION.
008600 PROCEDURE DIVISION.
008700     STOP RUN.
