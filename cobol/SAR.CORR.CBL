000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SAR-CORR.
000300 AUTHOR. T. FALK.
000400 INSTALLATION. EQUITY RESEARCH SYSTEMS - BATCH DEVELOPMENT.
000500 DATE WRITTEN. 06/19/1990.
000600 DATE COMPILED. 06/19/1990.
000700 SECURITY. EQUITY RESEARCH DESK - INTERNAL USE ONLY.
000800*
000900* ------------------------------------------------------------------
001000* SAR-CORR  -  SEARCH/VOLUME CORRELATION ANALYZER
001100*   FOR EACH TICKER, OVER ITS SERIES OF DAILY SEARCH-INTEREST
001200*   AND TRADE-VOLUME OBSERVATIONS, COMPUTES THE SAME-DAY
001300*   PEARSON CORRELATION AND THE LAG-1 PEARSON CORRELATION
001400*   (YESTERDAY'S SEARCH INTEREST AGAINST TODAY'S VOLUME) TO
001500*   GAUGE WHETHER RETAIL ATTENTION LEADS TRADING ACTIVITY.
001600*   INPUT ARRIVES GROUPED BY STOCK-ID, DATES ASCENDING WITHIN
001700*   A GROUP; CONTROL BREAK ON STOCK-ID DRIVES THE REPORT.
001800* ------------------------------------------------------------------
001900*
002000* ------------------------------------------------------------------
002100* 06/19/90  T.FALK  ORIGINAL PROGRAM - SAME-DAY CORRELATION
002200*                   ONLY, NO PRINTED REPORT, RESULTS LOGGED TO
002300*                   THE CONSOLE FOR THE DESK'S WEEKLY REVIEW -
002400*                   REQ ERD-0181.
002500* 02/11/94  T.FALK  ADDED THE LAG-1 CORRELATION AND THE
002600*                   COLUMNAR CORRELATION REPORT (COR-DETAIL-
002700*                   LINE) - REQ ERD-0244.
002800* 01/08/99  KLM  CENTURY-DATE EXPANSION OF RUN-DATE STAMP TO
002900*                   4-DIGIT YEAR AHEAD OF Y2K CUTOVER - REQ
003000*                   ERD-0310.
003100* 09/22/12  KLM  CONVERTED THE INPUT SERIES FROM THE OLD
003200*                   PRICE-MOVEMENT EXTRACT TO THE NEW DAILY
003300*                   SEARCH-INTEREST/TRADE-VOLUME OBSERVATION
003400*                   RECORD (SAR.DOBS) - REQ SAR-0009.
003500* 04/02/15  DJT  GROUPS WITH FEWER THAN 2 OBSERVATIONS NOW
003600*                   PRINT A NO-DATA LINE INSTEAD OF ABENDING;
003700*                   LAG-1 SUPPRESSED AS N/A BELOW 3 - REQ
003800*                   SAR-0031.
003900* 08/19/20  KLM  ADDED THE UPSI-0 RERUN SWITCH TO 0100-OPEN-
004000*                   FILES SO A SAME-DAY RERUN DOES NOT BURN A
004100*                   FRESH FORM FEED - SAME CONVENTION AS THE
004200*                   ALLOCATION REPORT PROGRAM - REQ SAR-0031.
004300* 03/02/23  RSB  WIDENED THE PEARSON ACCUMULATOR FIELDS AFTER
004400*                   A HIGH-VOLUME TICKER (BILLIONS OF SHARES
004500*                   TRADED) OVERFLOWED THE OLD SUM-XY FIELD ON
004600*                   A WEEKLY REVIEW RUN - REQ SAR-0041.
004700* ------------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS SAR-RERUN-ON
005400            OFF STATUS IS SAR-RERUN-OFF.
005500*
005600* BOTH FILES ARE LINE SEQUENTIAL, THE SAME AS THE ALLOCATION
005700* RATING PROGRAM - THIS DESK'S BATCH SUITE RUNS OFF FLAT DATA-
005800* MART EXTRACTS, NOT A DATABASE.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100* SARDOBS - THE DAILY SEARCH-INTEREST/TRADE-VOLUME FEED, ONE
006200* RECORD PER TICKER PER DAY, GROUPED BY STOCK-ID AND DATE-
006300* ASCENDING WITHIN EACH GROUP - REQ SAR-0009.
006400     SELECT DAILY-OBS-FILE ASSIGN TO SARDOBS
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-DAILY-OBS-FILE.
006700* SARCORL - THE PRINTED CORRELATION REPORT, ONE LINE PER
006800* TICKER GROUP PLUS THE TRAILER - OPENED OUTPUT FRESH EACH RUN.
006900     SELECT CORR-RPT-FILE ASSIGN TO SARCORL
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-CORR-RPT-FILE.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500* DAILY-OBSERVATION-RECORD - STOCK-ID AND OBS-DATE IDENTIFY THE
007600* ROW, SEARCH-INTEREST AND TRADE-VOLUME ARE THE PAIRED X/Y
007700* SERIES 1200-ACCUMULATE-OBSERVATION FOLDS INTO THE SAME-DAY
007800* AND LAG-1 SUMS - NO FILLER; A FILE-LAYOUT AUDIT DROPPED THE
007900* OLD 1-BYTE RESERVE POSITION - REQ SAR-0009.
008000 FD  DAILY-OBS-FILE.
008100 01  DAILY-OBSERVATION-RECORD.
008200     05  STOCK-ID                          PIC X(10).
008300     05  OBS-DATE.
008400         10  OBS-YYYY-DATE                 PIC 9(4).
008500         10  OBS-MM-DATE                   PIC 9(2).
008600         10  OBS-DD-DATE                   PIC 9(2).
008700     05  SEARCH-INTEREST                   PIC 9(3).
008800     05  TRADE-VOLUME                      PIC 9(12).
008900*
009000* CORR-RPT-RECORD IS A BLANK 80-COLUMN PRINT SLOT - THE REAL
009100* COLUMNAR LAYOUT LIVES IN THE WORKING-STORAGE PRINT LINES
009200* BELOW, MOVED IN BY THE WRITE ... FROM VERBS.
009300 FD  CORR-RPT-FILE.
009400 01  CORR-RPT-RECORD.
009500     05  FILLER                     PIC X(80).
009600*
009700 WORKING-STORAGE SECTION.
009800* FILE STATUS AND CONTROL SWITCHES.
009900 77  FS-DAILY-OBS-FILE              PIC 9(02) VALUE ZERO.
010000 77  FS-CORR-RPT-FILE               PIC 9(02) VALUE ZERO.
010100 01  WS-OBS-EOF-SWITCH              PIC X(01) VALUE 'N'.
010200     88  WS-OBS-EOF-YES                       VALUE 'Y'.
010300*
010400* WS-FIRST-OBS-SWITCH GUARDS THE VERY FIRST RECORD OF THE WHOLE
010500* FILE (NO PRIOR GROUP EXISTS TO CONTROL-BREAK OUT OF YET);
010600* WS-FIRST-GROUP-SWITCH GUARDS THE FIRST RECORD OF EACH NEW
010700* TICKER GROUP (NO PRIOR-DAY OBSERVATION EXISTS TO PAIR WITH
010800* FOR THE LAG-1 SUMS) - TWO DIFFERENT "FIRST" CONDITIONS, TWO
010900* DIFFERENT SWITCHES - REQ SAR-0009.
011000 01  WS-FIRST-OBS-SWITCH            PIC X(01) VALUE 'Y'.
011100     88  WS-FIRST-OBS-YES                     VALUE 'Y'.
011200     88  WS-FIRST-OBS-NO                      VALUE 'N'.
011300 01  WS-FIRST-GROUP-SWITCH          PIC X(01) VALUE 'Y'.
011400     88  WS-FIRST-GROUP-YES                   VALUE 'Y'.
011500     88  WS-FIRST-GROUP-NO                    VALUE 'N'.
011600*
011700* RUN CONTROL COUNTS - REQ SAR-0031.
011800 77  WS-TICKER-COUNT                PIC 9(05) COMP VALUE ZERO.
011900*
012000* RUN-DATE STAMP - REQ ERD-0310.
012100 01  WS-RUN-DATE-AREA.
012200     05  WS-RUN-DATE-NUM            PIC 9(08).
012300     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUM.
012400         10  WS-RUN-DATE-CCYY       PIC 9(04).
012500         10  WS-RUN-DATE-MM         PIC 9(02).
012600         10  WS-RUN-DATE-DD         PIC 9(02).
012700 77  WS-RUN-DATE-EDIT               PIC 99/99/9999.
012800*
012900* CURRENT OBSERVATION DATE, RECOMBINED TO A SINGLE NUMERIC
013000* FIELD SO THE ASCENDING-WITHIN-GROUP SEQUENCE CAN BE
013100* TRACED IF A SUBSEQUENT PROBLEM TURNS UP - REQ SAR-0009.
013200 01  WS-OBS-DATE-AREA.
013300     05  WS-OBS-DATE-NUM            PIC 9(08).
013400     05  WS-OBS-DATE-GROUP REDEFINES WS-OBS-DATE-NUM.
013500         10  WS-OBS-DATE-CCYY       PIC 9(04).
013600         10  WS-OBS-DATE-MM         PIC 9(02).
013700         10  WS-OBS-DATE-DD         PIC 9(02).
013800*
013900* CONTROL-BREAK KEY SAVE AREA AND PER-GROUP OBSERVATION
014000* COUNTS - REQ SAR-0009.
014100 77  WS-GROUP-STOCK-ID              PIC X(10) VALUE SPACES.
014200 77  WS-GROUP-OBS-COUNT             PIC 9(05) COMP VALUE ZERO.
014300 77  WS-GROUP-LAG-COUNT             PIC 9(05) COMP VALUE ZERO.
014400 77  WS-PRIOR-SEARCH-INTEREST       PIC 9(03) COMP VALUE ZERO.
014500*
014600* SAME-DAY ACCUMULATORS - X IS SEARCH-INTEREST, Y IS
014700* TRADE-VOLUME - RULE 1/2.
014800 77  WS-SD-SUM-X                    PIC S9(18) COMP VALUE ZERO.
014900 77  WS-SD-SUM-Y                    PIC S9(18) COMP VALUE ZERO.
015000 77  WS-SD-SUM-XX                   PIC S9(18) COMP VALUE ZERO.
015100 77  WS-SD-SUM-YY                   PIC S9(18) COMP VALUE ZERO.
015200 77  WS-SD-SUM-XY                   PIC S9(18) COMP VALUE ZERO.
015300*
015400* LAG-1 ACCUMULATORS - X IS SEARCH-INTEREST OF DAY I, Y IS
015500* TRADE-VOLUME OF DAY I+1 - RULE 3.
015600 77  WS-L1-SUM-X                    PIC S9(18) COMP VALUE ZERO.
015700 77  WS-L1-SUM-Y                    PIC S9(18) COMP VALUE ZERO.
015800 77  WS-L1-SUM-XX                   PIC S9(18) COMP VALUE ZERO.
015900 77  WS-L1-SUM-YY                   PIC S9(18) COMP VALUE ZERO.
016000 77  WS-L1-SUM-XY                   PIC S9(18) COMP VALUE ZERO.
016100*
016200* PEARSON FORMULA WORKING FIELDS, SHARED BY THE SAME-DAY
016300* AND LAG-1 CALLS OF 2100-COMPUTE-PEARSON-R - RULE 1.
016400 77  WS-PEARSON-N                   PIC S9(05) COMP VALUE ZERO.
016500 77  WS-PEARSON-SUM-X                PIC S9(18) COMP VALUE ZERO.
016600 77  WS-PEARSON-SUM-Y                PIC S9(18) COMP VALUE ZERO.
016700 77  WS-PEARSON-SUM-XX               PIC S9(18) COMP VALUE ZERO.
016800 77  WS-PEARSON-SUM-YY               PIC S9(18) COMP VALUE ZERO.
016900 77  WS-PEARSON-SUM-XY               PIC S9(18) COMP VALUE ZERO.
017000 77  WS-PEARSON-NUMER                PIC S9(18)V9(06) COMP
017100                                    VALUE ZERO.
017200 77  WS-PEARSON-VAR-X                 PIC S9(18)V9(06) COMP
017300                                    VALUE ZERO.
017400 77  WS-PEARSON-VAR-Y                 PIC S9(18)V9(06) COMP
017500                                    VALUE ZERO.
017600 77  WS-PEARSON-DENOM-SQ               PIC S9(18)V9(06) COMP
017700                                    VALUE ZERO.
017800 77  WS-PEARSON-DENOM                  PIC S9(18)V9(06) COMP
017900                                    VALUE ZERO.
018000 77  WS-PEARSON-R                      PIC S9V9(06) COMP
018100                                    VALUE ZERO.
018200 77  WS-R-EDIT                          PIC -9.999.
018300*
018400* WORKING FIELDS FOR 2150-SQUARE-ROOT, A NEWTON-RAPHSON
018500* ITERATION (NO SQRT VERB ON THIS COMPILER) - RULE 1.
018600 77  WS-SQRT-RADICAND                   PIC S9(18)V9(06) COMP
018700                                    VALUE ZERO.
018800 77  WS-SQRT-ESTIMATE                    PIC S9(18)V9(06) COMP
018900                                    VALUE ZERO.
019000 77  WS-SQRT-PRIOR-ESTIMATE              PIC S9(18)V9(06) COMP
019100                                    VALUE ZERO.
019200 77  WS-SQRT-ITERATION                    PIC 9(02) COMP
019300                                    VALUE ZERO.
019400*
019500* PRINT LINE LAYOUTS - REQ ERD-0244/SAR-0031.  HEADING-LINE-1
019600* CARRIES THE TITLE AND TODAY'S RUN-DATE, HEADING-LINE-2 THE
019700* COLUMN CAPTIONS - BOTH WRITTEN ONCE BY 0100-OPEN-FILES
019800* BEFORE THE FIRST OBSERVATION IS READ.
019900 01  COR-HEADING-LINE-1.
020000     05  FILLER                     PIC X(15) VALUE SPACES.
020100     05  FILLER                     PIC X(43)
020200         VALUE 'SEARCH INTEREST / VOLUME CORRELATION REPORT'.
020300     05  FILLER                     PIC X(12) VALUE SPACES.
020400     05  HDG1-RUN-DATE              PIC X(10) VALUE SPACES.
020500 01  COR-HEADING-LINE-2.
020600     05  FILLER                     PIC X(02) VALUE SPACES.
020700     05  FILLER                     PIC X(10) VALUE 'STOCK-ID'.
020800     05  FILLER                     PIC X(03) VALUE SPACES.
020900     05  FILLER                     PIC X(03) VALUE 'OBS'.
021000     05  FILLER                     PIC X(04) VALUE SPACES.
021100     05  FILLER                     PIC X(10) VALUE 'SAME-DAY R'.
021200     05  FILLER                     PIC X(04) VALUE SPACES.
021300     05  FILLER                     PIC X(08) VALUE 'LAG-1 R'.
021400     05  FILLER                     PIC X(06) VALUE SPACES.
021500     05  FILLER                     PIC X(18) VALUE 'NOTE'.
021600     05  FILLER                     PIC X(12) VALUE SPACES.
021700*
021800* COR-DETAIL-LINE CARRIES ONE TICKER GROUP'S RESULT - STOCK-ID,
021900* THE OBSERVATION COUNT, THE TWO PEARSON FIGURES (OR THEIR
022000* NO-DATA/N-A SUBSTITUTES) AND A FREE-TEXT NOTE EXPLAINING
022100* ANY SUPPRESSED FIGURE - REQ SAR-0031.
022200 01  COR-DETAIL-LINE.
022300     05  FILLER                     PIC X(02) VALUE SPACES.
022400     05  COR-STOCK-ID               PIC X(10).
022500     05  FILLER                     PIC X(03) VALUE SPACES.
022600     05  COR-OBS-COUNT              PIC ZZ9.
022700     05  FILLER                     PIC X(04) VALUE SPACES.
022800     05  COR-SAMEDAY-R              PIC X(10).
022900     05  FILLER                     PIC X(04) VALUE SPACES.
023000     05  COR-LAG1-R                 PIC X(10).
023100     05  FILLER                     PIC X(04) VALUE SPACES.
023200     05  COR-NOTE                   PIC X(18).
023300     05  FILLER                     PIC X(12) VALUE SPACES.
023400 01  COR-TOTAL-LINE REDEFINES COR-DETAIL-LINE.
023500     05  FILLER                     PIC X(02).
023600     05  FILLER                     PIC X(30)
023700         VALUE 'TOTAL TICKERS PROCESSED . . .'.
023800     05  TOT-TICKER-COUNT           PIC ZZ,ZZ9.
023900     05  FILLER                     PIC X(42).
024000*
024100* COR-TOTAL-LINE REDEFINES THE DETAIL LINE RATHER THAN OWNING
024200* ITS OWN FD-WIDTH GROUP - THE TRAILER IS THE ONLY OTHER LINE
024300* THIS PROGRAM WRITES, SO THERE IS NO NEED FOR A SEPARATE 80-
024400* BYTE AREA JUST FOR ONE COUNT.
024500*
024600 PROCEDURE DIVISION.
024700*
024800*--------------------------------------------------------------
024900* 0000-MAINLINE IS THE WHOLE RUN IN FOUR STEPS - OPEN, WALK THE
025000* OBSERVATION FILE BY TICKER GROUP, PRINT THE TRAILER AND
025100* CLOSE.  UNLIKE THE ALLOCATION RATING PROGRAM THERE IS NO
025200* WEIGHT SET TO VALIDATE FIRST - EVERY TICKER GROUP IS
025300* PROCESSED REGARDLESS OF SIZE, DOWN TO A SINGLE OBSERVATION,
025400* WHICH JUST PRINTS AS A NO-DATA LINE - REQ SAR-0009.
025500*--------------------------------------------------------------
025600 0000-MAINLINE.
025700     PERFORM 0100-OPEN-FILES
025800        THRU 0100-OPEN-FILES-EXIT
025900     PERFORM 1000-PROCESS-OBSERVATIONS
026000        THRU 1000-PROCESS-OBSERVATIONS-EXIT
026100     PERFORM 3000-WRITE-TRAILER
026200        THRU 3000-WRITE-TRAILER-EXIT
026300     PERFORM 0900-CLOSE-FILES
026400        THRU 0900-CLOSE-FILES-EXIT
026500     STOP RUN.
026600*
026700* UPSI-0 ON (SAR-RERUN-ON) MEANS THIS IS A SAME-DAY RERUN -
026800* SUPPRESS THE PAGE EJECT SO THE RERUN LISTING APPENDS TO
026900* THE ORIGINAL RUN'S PAPER INSTEAD OF WASTING A PAGE.
027000 0100-OPEN-FILES.
027100     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
027200     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-EDIT (1:2)
027300     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-EDIT (4:2)
027400     MOVE WS-RUN-DATE-CCYY TO WS-RUN-DATE-EDIT (7:4)
027500     MOVE WS-RUN-DATE-EDIT TO HDG1-RUN-DATE
027600     OPEN INPUT DAILY-OBS-FILE
027700     OPEN OUTPUT CORR-RPT-FILE
027800     IF SAR-RERUN-ON
027900         WRITE CORR-RPT-RECORD FROM COR-HEADING-LINE-1
028000             AFTER ADVANCING 1 LINE
028100     ELSE
028200         WRITE CORR-RPT-RECORD FROM COR-HEADING-LINE-1
028300             AFTER ADVANCING TOP-OF-FORM
028400     END-IF
028500     WRITE CORR-RPT-RECORD FROM COR-HEADING-LINE-2
028600         AFTER ADVANCING 2 LINES.
028700 0100-OPEN-FILES-EXIT.
028800     EXIT.
028900*
029000* 0900-CLOSE-FILES IS PERFORMED ON THE ONLY PATH OUT OF
029100* 0000-MAINLINE - THERE IS NO ABORT BRANCH IN THIS PROGRAM
029200* THE WAY THE ALLOCATION RATING PROGRAM HAS FOR A BAD WEIGHT
029300* SET, SO BOTH FILES ARE ALWAYS CLOSED CLEAN.
029400 0900-CLOSE-FILES.
029500     CLOSE DAILY-OBS-FILE
029600     CLOSE CORR-RPT-FILE.
029700 0900-CLOSE-FILES-EXIT.
029800     EXIT.
029900*
030000* STEP 1 - OBSERVATIONS ARRIVE GROUPED BY STOCK-ID.  READ
030100* AHEAD ONE RECORD SO A CHANGE OF STOCK-ID CAN BE DETECTED
030200* BEFORE IT IS CONSUMED INTO THE NEXT GROUP - REQ SAR-0009.
030300 1000-PROCESS-OBSERVATIONS.
030400     PERFORM 1100-READ-OBSERVATION
030500        THRU 1100-READ-OBSERVATION-EXIT
030600     PERFORM 1200-ACCUMULATE-OBSERVATION
030700        THRU 1900-EXIT
030800        UNTIL WS-OBS-EOF-YES.
030900 1000-PROCESS-OBSERVATIONS-EXIT.
031000     EXIT.
031100*
031200* 1100-READ-OBSERVATION IS THE ONLY PLACE THE OBSERVATION FILE
031300* IS READ - BOTH THE PRIMING READ OUT OF 1000-PROCESS-
031400* OBSERVATIONS AND EVERY SUBSEQUENT READ AT THE BOTTOM OF
031500* 1200-ACCUMULATE-OBSERVATION COME THROUGH HERE.  THE OBS-
031600* DATE-GROUP REDEFINE IS LOADED ON EVERY SUCCESSFUL READ EVEN
031700* THOUGH NO DOWNSTREAM PARAGRAPH CURRENTLY TESTS IT - IT IS
031800* KEPT FOR THE NEXT ANALYST WHO WANTS A DATE-RANGE DIAGNOSTIC.
031900 1100-READ-OBSERVATION.
032000     READ DAILY-OBS-FILE RECORD
032100         AT END
032200             SET WS-OBS-EOF-YES TO TRUE
032300         NOT AT END
032400             MOVE OBS-YYYY-DATE TO WS-OBS-DATE-CCYY
032500             MOVE OBS-MM-DATE TO WS-OBS-DATE-MM
032600             MOVE OBS-DD-DATE TO WS-OBS-DATE-DD
032700     END-READ.
032800 1100-READ-OBSERVATION-EXIT.
032900     EXIT.
033000*
033100* RULE 1/2/3 - A CHANGE OF STOCK-ID CLOSES THE PRIOR GROUP
033200* (2000-CONTROL-BREAK) BEFORE THE CURRENT RECORD IS FOLDED
033300* INTO A NEW GROUP'S ACCUMULATORS.
033400* THE FIRST IF BLOCK BELOW HANDLES THE TWO WAYS A GROUP CAN
033500* START - THE VERY FIRST RECORD OF THE RUN (NO PRIOR GROUP TO
033600* BREAK), OR A STOCK-ID CHANGE (PRIOR GROUP BROKEN, ALL SIX
033700* SAME-DAY AND LAG-1 SUMS ZEROED FOR THE NEW TICKER).  THE
033800* SECOND IF BLOCK THEN FOLDS THE LAG-1 PAIR - YESTERDAY'S
033900* SEARCH-INTEREST (CARRIED FORWARD IN WS-PRIOR-SEARCH-INTEREST)
034000* AGAINST TODAY'S TRADE-VOLUME - BUT ONLY WHEN A YESTERDAY
034100* EXISTS WITHIN THIS SAME GROUP, WHICH IS WHY WS-FIRST-GROUP-
034200* SWITCH MUST BE SEPARATE FROM WS-FIRST-OBS-SWITCH.
034300 1200-ACCUMULATE-OBSERVATION.
034400     IF WS-FIRST-OBS-YES
034500         SET WS-FIRST-OBS-NO TO TRUE
034600         MOVE STOCK-ID TO WS-GROUP-STOCK-ID
034700     ELSE
034800         IF STOCK-ID NOT = WS-GROUP-STOCK-ID
034900             PERFORM 2000-CONTROL-BREAK
035000                THRU 2000-CONTROL-BREAK-EXIT
035100             MOVE STOCK-ID TO WS-GROUP-STOCK-ID
035200             MOVE ZERO TO WS-GROUP-OBS-COUNT
035300             MOVE ZERO TO WS-GROUP-LAG-COUNT
035400             MOVE ZERO TO WS-SD-SUM-X
035500             MOVE ZERO TO WS-SD-SUM-Y
035600             MOVE ZERO TO WS-SD-SUM-XX
035700             MOVE ZERO TO WS-SD-SUM-YY
035800             MOVE ZERO TO WS-SD-SUM-XY
035900             MOVE ZERO TO WS-L1-SUM-X
036000             MOVE ZERO TO WS-L1-SUM-Y
036100             MOVE ZERO TO WS-L1-SUM-XX
036200             MOVE ZERO TO WS-L1-SUM-YY
036300             MOVE ZERO TO WS-L1-SUM-XY
036400             SET WS-FIRST-GROUP-YES TO TRUE
036500         END-IF
036600     END-IF
036700     IF WS-FIRST-GROUP-NO
036800         ADD WS-PRIOR-SEARCH-INTEREST TO WS-L1-SUM-X
036900         ADD TRADE-VOLUME TO WS-L1-SUM-Y
037000         COMPUTE WS-L1-SUM-XX = WS-L1-SUM-XX +
037100             (WS-PRIOR-SEARCH-INTEREST * WS-PRIOR-SEARCH-INTEREST)
037200         COMPUTE WS-L1-SUM-YY = WS-L1-SUM-YY +
037300             (TRADE-VOLUME * TRADE-VOLUME)
037400         COMPUTE WS-L1-SUM-XY = WS-L1-SUM-XY +
037500             (WS-PRIOR-SEARCH-INTEREST * TRADE-VOLUME)
037600         ADD 1 TO WS-GROUP-LAG-COUNT
037700     END-IF
037800     SET WS-FIRST-GROUP-NO TO TRUE
037900     ADD SEARCH-INTEREST TO WS-SD-SUM-X
038000     ADD TRADE-VOLUME TO WS-SD-SUM-Y
038100     COMPUTE WS-SD-SUM-XX = WS-SD-SUM-XX +
038200         (SEARCH-INTEREST * SEARCH-INTEREST)
038300     COMPUTE WS-SD-SUM-YY = WS-SD-SUM-YY +
038400         (TRADE-VOLUME * TRADE-VOLUME)
038500     COMPUTE WS-SD-SUM-XY = WS-SD-SUM-XY +
038600         (SEARCH-INTEREST * TRADE-VOLUME)
038700     ADD 1 TO WS-GROUP-OBS-COUNT
038800     MOVE SEARCH-INTEREST TO WS-PRIOR-SEARCH-INTEREST
038900     PERFORM 1100-READ-OBSERVATION
039000        THRU 1100-READ-OBSERVATION-EXIT
039100     IF WS-OBS-EOF-YES
039200         PERFORM 2000-CONTROL-BREAK
039300            THRU 2000-CONTROL-BREAK-EXIT
039400     END-IF.
039500 1900-EXIT.
039600     EXIT.
039700*
039800* STEP 3 - CLOSE OUT ONE TICKER'S GROUP.  FEWER THAN 2
039900* OBSERVATIONS PRODUCES A NO-DATA LINE WITH NO CORRELATION
040000* MATH AT ALL - REQ SAR-0031.
040100 2000-CONTROL-BREAK.
040200     MOVE WS-GROUP-STOCK-ID TO COR-STOCK-ID
040300     MOVE WS-GROUP-OBS-COUNT TO COR-OBS-COUNT
040400     MOVE SPACES TO COR-NOTE
040500*    RULE 4 - BELOW 2 OBSERVATIONS THERE IS NO VARIANCE TERM TO
040600*    DIVIDE BY, SO WE DO NOT EVEN LOAD WS-PEARSON-SUM-* - THE
040700*    GROUP IS LOGGED AS NO DATA AND COUNTED, NOT SKIPPED.
040800     IF WS-GROUP-OBS-COUNT < 2
040900         MOVE 'NO DATA' TO COR-SAMEDAY-R
041000         MOVE 'NO DATA' TO COR-LAG1-R
041100         MOVE 'TOO FEW OBSERVATIONS' TO COR-NOTE
041200     ELSE
041300*        THE SAME-DAY SUMS ARE LOADED INTO THE SHARED WS-PEARSON-
041400*        SUM-* WORK FIELDS AND 2100-COMPUTE-PEARSON-R IS CALLED
041500*        ONCE; THE LAG-1 SUMS ARE LOADED AND THE SAME PARAGRAPH
041600*        CALLED A SECOND TIME BELOW - ONE FORMULA, TWO PASSES.
041700         MOVE WS-GROUP-OBS-COUNT TO WS-PEARSON-N
041800         MOVE WS-SD-SUM-X TO WS-PEARSON-SUM-X
041900         MOVE WS-SD-SUM-Y TO WS-PEARSON-SUM-Y
042000         MOVE WS-SD-SUM-XX TO WS-PEARSON-SUM-XX
042100         MOVE WS-SD-SUM-YY TO WS-PEARSON-SUM-YY
042200         MOVE WS-SD-SUM-XY TO WS-PEARSON-SUM-XY
042300         PERFORM 2100-COMPUTE-PEARSON-R
042400            THRU 2100-COMPUTE-PEARSON-R-EXIT
042500*        RULE 4 - WS-PEARSON-R CARRIES 6 DECIMAL PLACES COMP;
042600*        ROUNDED HALF-UP HERE TO THE REPORTED 3 DECIMALS RATHER
042700*        THAN MOVED STRAIGHT INTO THE PIC -9.999 EDIT FIELD,
042800*        WHICH WOULD TRUNCATE INSTEAD OF ROUND.
042900         COMPUTE WS-R-EDIT ROUNDED = WS-PEARSON-R
043000         MOVE WS-R-EDIT TO COR-SAMEDAY-R
043100*        RULE 3 - LAG-1 NEEDS A THIRD OBSERVATION BEFORE THE
043200*        PAIRED SERIES HAS ENOUGH POINTS TO BE MEANINGFUL.
043300         IF WS-GROUP-OBS-COUNT < 3
043400             MOVE 'N/A' TO COR-LAG1-R
043500             MOVE 'LAG-1 NEEDS 3+ OBS' TO COR-NOTE
043600         ELSE
043700             MOVE WS-GROUP-LAG-COUNT TO WS-PEARSON-N
043800             MOVE WS-L1-SUM-X TO WS-PEARSON-SUM-X
043900             MOVE WS-L1-SUM-Y TO WS-PEARSON-SUM-Y
044000             MOVE WS-L1-SUM-XX TO WS-PEARSON-SUM-XX
044100             MOVE WS-L1-SUM-YY TO WS-PEARSON-SUM-YY
044200             MOVE WS-L1-SUM-XY TO WS-PEARSON-SUM-XY
044300             PERFORM 2100-COMPUTE-PEARSON-R
044400                THRU 2100-COMPUTE-PEARSON-R-EXIT
044500             COMPUTE WS-R-EDIT ROUNDED = WS-PEARSON-R
044600             MOVE WS-R-EDIT TO COR-LAG1-R
044700         END-IF
044800     END-IF
044900     PERFORM 2900-WRITE-DETAIL-LINE
045000        THRU 2900-WRITE-DETAIL-LINE-EXIT
045100     ADD 1 TO WS-TICKER-COUNT.
045200 2000-CONTROL-BREAK-EXIT.
045300     EXIT.
045400*
045500* RULE 1 - PEARSON CORRELATION OF A PAIRED SERIES.  A ZERO
045600* VARIANCE TERM (A CONSTANT SERIES) REPORTS R = 0 RATHER
045700* THAN DIVIDING BY ZERO.
045800 2100-COMPUTE-PEARSON-R.
045900*    NUMERATOR IS N*SUM-XY MINUS SUM-X*SUM-Y - THE COVARIANCE
046000*    TERM SCALED BY N.  WS-PEARSON-N/SUM-* WERE LOADED BY THE
046100*    CALLER (2000-CONTROL-BREAK) FROM EITHER THE SAME-DAY OR
046200*    THE LAG-1 ACCUMULATORS, SO THIS PARAGRAPH DOES NOT CARE
046300*    WHICH PAIRING IT IS COMPUTING - RULE 1.
046400     COMPUTE WS-PEARSON-NUMER ROUNDED =
046500         (WS-PEARSON-N * WS-PEARSON-SUM-XY) -
046600         (WS-PEARSON-SUM-X * WS-PEARSON-SUM-Y)
046700*    VAR-X AND VAR-Y ARE THE SAME N*SUM-SQ MINUS SUM-SQUARED
046800*    SHAPE APPLIED TO EACH SERIES ALONE - THESE ARE THE TWO
046900*    TERMS UNDER THE SQUARE ROOT IN THE DENOMINATOR.
047000     COMPUTE WS-PEARSON-VAR-X ROUNDED =
047100         (WS-PEARSON-N * WS-PEARSON-SUM-XX) -
047200         (WS-PEARSON-SUM-X * WS-PEARSON-SUM-X)
047300     COMPUTE WS-PEARSON-VAR-Y ROUNDED =
047400         (WS-PEARSON-N * WS-PEARSON-SUM-YY) -
047500         (WS-PEARSON-SUM-Y * WS-PEARSON-SUM-Y)
047600*    A ZERO VARIANCE MEANS ONE OF THE TWO SERIES NEVER MOVED
047700*    OVER THE GROUP (A FLAT SEARCH-INTEREST OR VOLUME RUN) -
047800*    DIVIDING BY ITS SQUARE ROOT WOULD BE DIVIDING BY ZERO, SO
047900*    WE REPORT R = 0 INSTEAD OF ABENDING - RULE 1.
048000     IF WS-PEARSON-VAR-X = ZERO OR WS-PEARSON-VAR-Y = ZERO
048100         MOVE ZERO TO WS-PEARSON-R
048200     ELSE
048300*        VAR-X * VAR-Y IS THE RADICAND; 2150-SQUARE-ROOT HAS NO
048400*        NOTION OF PEARSON'S FORMULA, IT JUST RETURNS THE ROOT
048500*        OF WHATEVER WS-SQRT-RADICAND IT IS HANDED.
048600         COMPUTE WS-PEARSON-DENOM-SQ ROUNDED =
048700             WS-PEARSON-VAR-X * WS-PEARSON-VAR-Y
048800         MOVE WS-PEARSON-DENOM-SQ TO WS-SQRT-RADICAND
048900         PERFORM 2150-SQUARE-ROOT
049000            THRU 2150-SQUARE-ROOT-EXIT
049100         MOVE WS-SQRT-ESTIMATE TO WS-PEARSON-DENOM
049200         COMPUTE WS-PEARSON-R ROUNDED =
049300             WS-PEARSON-NUMER / WS-PEARSON-DENOM
049400     END-IF.
049500 2100-COMPUTE-PEARSON-R-EXIT.
049600     EXIT.
049700*
049800* NEWTON-RAPHSON SQUARE ROOT - THIS COMPILER HAS NO SQRT
049900* VERB.  TEN ITERATIONS OF ESTIMATE = (ESTIMATE + RADICAND /
050000* ESTIMATE) / 2 IS AMPLY CONVERGENT FOR THE MAGNITUDES SEEN
050100* HERE - RULE 1.
050200 2150-SQUARE-ROOT.
050300     IF WS-SQRT-RADICAND = ZERO
050400         MOVE ZERO TO WS-SQRT-ESTIMATE
050500     ELSE
050600         MOVE WS-SQRT-RADICAND TO WS-SQRT-ESTIMATE
050700         PERFORM 2160-SQRT-ITERATE
050800            THRU 2160-SQRT-ITERATE-EXIT
050900            VARYING WS-SQRT-ITERATION FROM 1 BY 1
051000            UNTIL WS-SQRT-ITERATION > 10
051100     END-IF.
051200 2150-SQUARE-ROOT-EXIT.
051300     EXIT.
051400*
051500* 2160-SQRT-ITERATE IS PERFORMED TEN TIMES BY THE VARYING
051600* CLAUSE IN 2150-SQUARE-ROOT - ONE NEWTON-RAPHSON REFINEMENT
051700* PER CALL, OUT-OF-LINE RATHER THAN AN INLINE LOOP, THE SAME
051800* PATTERN AS THE WEIGHT-SUM AND WEIGHTED-SCORE LOOPS IN THE
051900* ALLOCATION RATING PROGRAM.
052000 2160-SQRT-ITERATE.
052100     MOVE WS-SQRT-ESTIMATE TO WS-SQRT-PRIOR-ESTIMATE
052200     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
052300         (WS-SQRT-PRIOR-ESTIMATE +
052400          (WS-SQRT-RADICAND / WS-SQRT-PRIOR-ESTIMATE))
052500              / 2.
052600 2160-SQRT-ITERATE-EXIT.
052700     EXIT.
052800*
052900* 2900-WRITE-DETAIL-LINE IS THE ONLY OUTPUT FOR A TICKER GROUP
053000* - BY THE TIME 2000-CONTROL-BREAK REACHES HERE, COR-DETAIL-
053100* LINE IS ALREADY FULLY BUILT, WHETHER THAT MEANS TWO REAL
053200* PEARSON FIGURES OR A NO-DATA/N-A SUBSTITUTE - REQ SAR-0031.
053300 2900-WRITE-DETAIL-LINE.
053400     WRITE CORR-RPT-RECORD FROM COR-DETAIL-LINE
053500         AFTER ADVANCING 1 LINE.
053600 2900-WRITE-DETAIL-LINE-EXIT.
053700     EXIT.
053800*
053900* STEP 4 - TRAILER LINE, TICKER COUNT - REQ SAR-0009.  UNLIKE
054000* THE ALLOCATION RATING PROGRAM THERE IS NO AVERAGE OR REJECT
054100* COUNT TO PRINT HERE - EVERY TICKER GROUP REACHES 2000-
054200* CONTROL-BREAK AND IS COUNTED, EVEN A ONE-OBSERVATION GROUP
054300* THAT ONLY PRINTS A NO-DATA LINE.
054400 3000-WRITE-TRAILER.
054500     MOVE WS-TICKER-COUNT TO TOT-TICKER-COUNT
054600     WRITE CORR-RPT-RECORD FROM COR-TOTAL-LINE
054700         AFTER ADVANCING 2 LINES.
054800 3000-WRITE-TRAILER-EXIT.
054900     EXIT.
